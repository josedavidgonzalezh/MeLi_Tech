000100 IDENTIFICATION DIVISION.                                       PP200010
000200******************************************************************PP200020
000300*  PRDPAIR2  --  TWO-PRODUCT HEAD-TO-HEAD COMPARISON            *PP200030
000400*                                                                *PP200040
000500*  CALLED FROM PRDCMPR (700-PAIRWISE-COMPARE) ONLY WHEN THE      *PP200050
000600*  FOUND SET FOR A RUN IS EXACTLY TWO PRODUCTS.  NO FILE I/O OF  *PP200060
000700*  ITS OWN -- BOTH PRODUCT ROWS AND THE OUTPUT AREA ARE PASSED   *PP200080
000800*  BY THE CALLER.                                                *PP200090
000900*                                                                *PP200100
001000*  LINKAGE:                                                      *PP200110
001100*      1: PAIR1-PRODUCT-REC  (PASSED, NOT CHANGED)                PP200120
001200*      2: PAIR2-PRODUCT-REC  (PASSED, NOT CHANGED)                PP200130
001300*      3: PAIR-RPT-REC       (PASSED AND MODIFIED)                PP200140
001400*                                                                *PP200150
001500*  HISTORY                                                      *PP200160
001600*  -------                                                      *PP200170
001700*  00-06-12  LJP  ORIGINAL, HEAD-TO-HEAD COMPARE, REQ 5915        REQ5915P
001800*  00-06-12  LJP  PRICE AND RATING HEAD-TO-HEAD, CLONED FROM      REQ5915P
001900*                 THE WORK-AREA/RESULTS SHAPE IN ADSTAT          REQ5915P
002000*  99-01-06  TMH  Y2K REVIEW -- NO DATE FIELDS PROCESSED, NO      PP200190
002100*                 CHANGE REQUIRED (ENTRY HELD FOR CONTINUITY)    PP200200
002200*  00-07-19  LJP  ADDED 300-COMPARE-SPECS COMMON/UNIQUE COUNT,    REQ5915P
002300*                 REQ 5915 AMENDMENT 1                           REQ5915P
002400*  05-01-11  DWS  OVERALL-RESULT DECISION TABLE CONFIRMED AGAINST REQ6540P
002500*                 AUDIT REQ 6540 -- CHEAPER-AND-BETTER OR         REQ6540P
002600*                 NEITHER WINS OUTRIGHT, ANYTHING ELSE IS A       REQ6540P
002700*                 TRADE-OFF.  NO CODE CHANGE.                    REQ6540P
002710*  11-03-22  DWS  DROPPED UPSI-0/PRD-RERUN-SWITCH AND CLASS       REQ7188P
002720*                 NUMERIC-RATING-CHAR FROM SPECIAL-NAMES -- BOTH  REQ7188P
002730*                 WERE NEVER SET OR TESTED ANYWHERE IN THIS       REQ7188P
002740*                 PROGRAM, REQ 7188 (AUDIT FINDING)               REQ7188P
002750*  11-04-19  DWS  ADDED 77-LEVEL ITEMS FOR THE TWO LONE SPEC-KEY  REQ7203P
002760*                 SUBSCRIPTS, AND WIRED THE DIAGNOSTIC-AREA       REQ7203P
002770*                 REDEFINES (FORMERLY UNUSED) INTO THE 000-MAIN   REQ7203P
002780*                 TRACE DISPLAY, REQ 7203 (AUDIT FINDING)         REQ7203P
002800******************************************************************PP200220
002900 PROGRAM-ID.   PRDPAIR2.                                        PP200230
003000 AUTHOR.       L J PELLETIER.                                   PP200240
003100 INSTALLATION. MERIDIAN DATA SYSTEMS -- CATALOG SYSTEMS GROUP.  PP200250
003200 DATE-WRITTEN. 06/12/00.                                        PP200260
003300 DATE-COMPILED.                                                 PP200270
003400 SECURITY.     NON-CONFIDENTIAL.  INTERNAL BATCH USE ONLY.      PP200280
003500 ENVIRONMENT DIVISION.                                          PP200290
003600 CONFIGURATION SECTION.                                         PP200300
003700 SOURCE-COMPUTER. IBM-370.                                      PP200310
003800 OBJECT-COMPUTER. IBM-370.                                      PP200320
003900 SPECIAL-NAMES.                                                 PP200330
004000     C01 IS TOP-OF-FORM.                                         PP200340
004300 INPUT-OUTPUT SECTION.                                          PP200370
004400 DATA DIVISION.                                                 PP200380
004500 WORKING-STORAGE SECTION.                                       PP200390
004600******************************************************************PP200400
004700*    WORK-VARIABLES -- DECISION SWITCHES AND SUBSCRIPTS         *PP200410
004800******************************************************************PP200420
004900 01  WS-DECISION-SWITCHES.                                      PP200430
005000     05  WS-CHEAPER-SW               PIC 9(01) COMP.            PP200440
005100     05  WS-BETTER-SW                PIC 9(01) COMP.            PP200450
005200     05  FILLER                      PIC X(08).                 PP200460
005300 01  WS-SPEC-MATCH-AREA.                                        PP200470
005400     05  WS-SPEC-MATCH-SW            PIC X(03) VALUE 'NO '.     PP200480
005500         88  SPEC-KEY-MATCHED            VALUE 'YES'.           PP200490
005600     05  FILLER                      PIC X(07).                 PP200500
005650*    LONE SPEC-KEY SUBSCRIPTS, DECLARED 77-LEVEL PER SHOP HABIT. PP200509
005700 77  WS-P1-IDX                       PIC 9(02) COMP.             PP200520
005800 77  WS-P2-IDX                       PIC 9(02) COMP.             PP200530
006100******************************************************************PP200550
006200*    RESULTS -- COMMON/UNIQUE SPEC COUNTS (NO RPT FIELD EXISTS   *PP200560
006300*    FOR THESE -- DISPLAYED AS A DIAGNOSTIC TRAILER, SEE NOTE IN *PP200570
006500******************************************************************PP200590
006600 01  WS-SPEC-COMPARE-RESULTS.                                   PP200600
006700     05  WS-COMMON-SPEC-COUNT        PIC 9(02) COMP.            PP200610
006800     05  WS-UNIQUE1-SPEC-COUNT       PIC 9(02) COMP.            PP200620
006900     05  WS-UNIQUE2-SPEC-COUNT       PIC 9(02) COMP.            PP200630
007000     05  FILLER                      PIC X(14).                 PP200640
007100******************************************************************PP200650
007200*    PER-CALL DIAGNOSTIC FIELDS -- RAW VIEWS DISPLAY THE PACKED  *PP200660
007210*    BYTES OF THE COMPARE IN THE 000-MAIN TRACE (SHOP HABIT,     *PP200661
007300*    SEE SAM1V'S CALL TRACE).                                    *PP200670
007400******************************************************************PP200680
007500 01  WS-DIAGNOSTIC-AREA.                                        PP200690
007600     05  WS-DIAG-PRICE-DIFF          PIC S9(6)V9(2) COMP-3.     PP200700
007700     05  WS-DIAG-PRICE-DIFF-RAW REDEFINES WS-DIAG-PRICE-DIFF    PP200710
007710         PIC X(05).                                             PP200711
007900     05  WS-DIAG-P1-RATING           PIC S9(1)V9(1) COMP-3.     PP200730
008000     05  WS-DIAG-P1-RATING-RAW REDEFINES WS-DIAG-P1-RATING      PP200740
008010         PIC X(01).                                             PP200741
008200     05  WS-DIAG-P2-RATING           PIC S9(1)V9(1) COMP-3.     PP200760
008300     05  WS-DIAG-P2-RATING-RAW REDEFINES WS-DIAG-P2-RATING      PP200770
008310         PIC X(01).                                             PP200771
008500     05  FILLER                      PIC X(10).                 PP200790
008600 LINKAGE SECTION.                                               PP200800
008700******************************************************************PP200810
008800*    PAIR1-PRODUCT-REC / PAIR2-PRODUCT-REC -- MIRROR THE BYTE    *PP200820
008900*    LAYOUT OF ONE STA-PRODUCT-TABLE ENTRY (SEE PRDSTTW) -- THE  *PP200830
009000*    CALLER PASSES TWO ENTRIES OF THAT TABLE DIRECTLY.           *PP200840
009100******************************************************************PP200850
009200 01  PAIR1-PRODUCT-REC.                                         PP200860
009300     05  PR1-ID                      PIC X(50).                 PP200870
009400     05  PR1-NAME                    PIC X(200).                PP200880
009500     05  PR1-PRICE                   PIC S9(6)V9(2) COMP-3.     PP200890
009600     05  PR1-RATING                  PIC S9(1)V9(1) COMP-3.     PP200900
009700     05  PR1-SPEC-COUNT              PIC 9(02) COMP.            PP200910
009800     05  PR1-SPEC-KEYS OCCURS 50 TIMES                          PP200920
009900                 INDEXED BY PR1-KEY-IDX                         PP200930
010000                 PIC X(100).                                    PP200940
010100     05  PR1-SPEC-VALUES OCCURS 50 TIMES                        PP200950
010200                 PIC X(200).                                    PP200960
010300     05  PR1-HIGHLY-RATED-SW         PIC X(01).                 PP200970
010400 01  PAIR2-PRODUCT-REC.                                         PP200980
010500     05  PR2-ID                      PIC X(50).                 PP200990
010600     05  PR2-NAME                    PIC X(200).                PP201000
010700     05  PR2-PRICE                   PIC S9(6)V9(2) COMP-3.     PP201010
010800     05  PR2-RATING                  PIC S9(1)V9(1) COMP-3.     PP201020
010900     05  PR2-SPEC-COUNT              PIC 9(02) COMP.            PP201030
011000     05  PR2-SPEC-KEYS OCCURS 50 TIMES                          PP201040
011100                 INDEXED BY PR2-KEY-IDX                         PP201050
011200                 PIC X(100).                                    PP201060
011300     05  PR2-SPEC-VALUES OCCURS 50 TIMES                        PP201070
011400                 PIC X(200).                                    PP201080
011500     05  PR2-HIGHLY-RATED-SW         PIC X(01).                 PP201090
011600 COPY PRDRPTW.                                                  PP201100
011700******************************************************************PP201110
011800 PROCEDURE DIVISION USING PAIR1-PRODUCT-REC, PAIR2-PRODUCT-REC,  PP201120
011900     PAIR-RPT-REC.                                              PP201130
012000 000-MAIN.                                                      PP201140
012100     COMPUTE WS-DIAG-PRICE-DIFF = PR1-PRICE - PR2-PRICE          PP201150
012200     MOVE PR1-RATING TO WS-DIAG-P1-RATING                        PP201160
012300     MOVE PR2-RATING TO WS-DIAG-P2-RATING                        PP201170
012400     DISPLAY 'PRDPAIR2 - COMPARING ' PR1-ID ' VS ' PR2-ID        PP201180
012410         ' PRICE DIFF RAW=' WS-DIAG-PRICE-DIFF-RAW               PP201181
012500         ' RTG1=' WS-DIAG-P1-RATING ' RAW=' WS-DIAG-P1-RATING-RAW PP201190
012510         ' RTG2=' WS-DIAG-P2-RATING ' RAW=' WS-DIAG-P2-RATING-RAW PP201191
012600     PERFORM 100-COMPARE-PRICE                                   PP201200
012700     PERFORM 200-COMPARE-RATING                                  PP201210
012800     PERFORM 300-COMPARE-SPECS THRU 300-COMPARE-SPECS-EXIT       PP201220
012900     PERFORM 400-DECIDE-OVERALL                                  PP201230
013000     GOBACK.                                                     PP201240
013100******************************************************************PP201250
013200*    100-COMPARE-PRICE -- CHEAPER/MORE-EXPENSIVE AND THE         *PP201260
013300*    ABSOLUTE PRICE DIFFERENCE.  ON AN EXACT TIE PRODUCT2 IS     *PP201270
013400*    REPORTED AS THE CHEAPER/MORE-EXPENSIVE ONE, REQ 5915.       *PP201280
013500******************************************************************PP201290
013600 100-COMPARE-PRICE.                                              PP201300
013700     IF PR1-PRICE = PR2-PRICE                                    PP201310
013800         MOVE 'Y' TO PAIR-SAME-PRICE-FLAG                        PP201320
013900     ELSE                                                        PP201330
014000         MOVE 'N' TO PAIR-SAME-PRICE-FLAG                        PP201340
014100     END-IF                                                      PP201350
014200     IF PR1-PRICE < PR2-PRICE                                    PP201360
014300         MOVE PR1-ID TO PAIR-CHEAPER-ID                          PP201370
014400         MOVE 1      TO WS-CHEAPER-SW                            PP201390
014500     ELSE                                                        PP201400
014600         MOVE PR2-ID TO PAIR-CHEAPER-ID                          PP201410
014700         MOVE 2      TO WS-CHEAPER-SW                            PP201430
014800     END-IF                                                      PP201440
014900     IF PR1-PRICE > PR2-PRICE                                    PP201450
015000         MOVE PR1-ID TO PAIR-MORE-EXPENSIVE-ID                   PP201380
015100     ELSE                                                        PP201470
015200         MOVE PR2-ID TO PAIR-MORE-EXPENSIVE-ID                   PP201420
015300     END-IF                                                      PP201490
015400     IF PR1-PRICE >= PR2-PRICE                                   PP201491
015500         COMPUTE PAIR-PRICE-DIFFERENCE = PR1-PRICE - PR2-PRICE   PP201460
015600     ELSE                                                        PP201492
015700         COMPUTE PAIR-PRICE-DIFFERENCE = PR2-PRICE - PR1-PRICE   PP201480
015800     END-IF.                                                     PP201493
015900******************************************************************PP201500
016000*    200-COMPARE-RATING -- BETTER/WORSE RATED.  ON AN EXACT TIE  *PP201510
016100*    PRODUCT2 IS REPORTED AS THE BETTER/WORSE-RATED OF THE TWO,  *PP201511
016200*    MATCHING THE STRICT-INEQUALITY RULE IN 100-COMPARE-PRICE.   *PP201512
016300******************************************************************PP201530
016400 200-COMPARE-RATING.                                             PP201540
016500     IF PR1-RATING = PR2-RATING                                  PP201550
016600         MOVE 'Y' TO PAIR-SAME-RATING-FLAG                       PP201560
016700     ELSE                                                        PP201570
016800         MOVE 'N' TO PAIR-SAME-RATING-FLAG                       PP201580
016900     END-IF                                                      PP201590
017000     IF PR1-RATING > PR2-RATING                                  PP201600
017100         MOVE PR1-ID TO PAIR-BETTER-RATED-ID                     PP201610
017200         MOVE 1      TO WS-BETTER-SW                             PP201630
017300     ELSE                                                        PP201640
017400         MOVE PR2-ID TO PAIR-BETTER-RATED-ID                     PP201650
017500         MOVE 2      TO WS-BETTER-SW                             PP201670
017600     END-IF                                                      PP201671
017700     IF PR1-RATING < PR2-RATING                                  PP201672
017800         MOVE PR1-ID TO PAIR-WORSE-RATED-ID                      PP201673
017900     ELSE                                                        PP201674
018000         MOVE PR2-ID TO PAIR-WORSE-RATED-ID                      PP201675
018100     END-IF.                                                     PP201676
018110******************************************************************PP201690
018120*    300-COMPARE-SPECS -- COUNTS SPEC KEYS COMMON TO BOTH        *PP201700
018130*    PRODUCTS AND UNIQUE TO EACH.  NO PERMANENT REPORT FIELD     *PP201710
018140*    EXISTS FOR THESE (SEE PAIR-RPT-REC) SO THEY GO OUT AS A     *PP201720
018150*    DISPLAY TRAILER, REQ 5915 AMENDMENT 1.                      *PP201730
018160******************************************************************PP201740
018170 300-COMPARE-SPECS.                                              PP201750
018200     MOVE 0 TO WS-COMMON-SPEC-COUNT                              PP201760
018300     SET WS-P1-IDX TO 1                                          PP201770
018400 300-P1-NEXT-KEY.                                                PP201780
018500     IF WS-P1-IDX > PR1-SPEC-COUNT                               PP201790
018600         GO TO 305-SPEC-COMPARE-FINISH                           PP201800
018700     END-IF                                                      PP201810
018800     MOVE 'NO ' TO WS-SPEC-MATCH-SW                              PP201820
018900     SET WS-P2-IDX TO 1                                          PP201830
019000 300-P2-SEARCH.                                                  PP201840
019100     IF WS-P2-IDX > PR2-SPEC-COUNT                               PP201850
019200         GO TO 300-P2-SEARCH-DONE                                PP201860
019300     END-IF                                                      PP201870
019400     IF PR1-SPEC-KEYS (WS-P1-IDX) = PR2-SPEC-KEYS (WS-P2-IDX)    PP201880
019500         MOVE 'YES' TO WS-SPEC-MATCH-SW                          PP201890
019600         GO TO 300-P2-SEARCH-DONE                                PP201900
019700     END-IF                                                      PP201910
019800     SET WS-P2-IDX UP BY 1                                       PP201920
019900     GO TO 300-P2-SEARCH.                                        PP201930
020000 300-P2-SEARCH-DONE.                                             PP201940
020100     IF SPEC-KEY-MATCHED                                         PP201950
020200         ADD 1 TO WS-COMMON-SPEC-COUNT                           PP201960
020300     END-IF                                                      PP201970
020400     SET WS-P1-IDX UP BY 1                                       PP201980
020500     GO TO 300-P1-NEXT-KEY.                                      PP201990
020600 305-SPEC-COMPARE-FINISH.                                        PP202000
020700     COMPUTE WS-UNIQUE1-SPEC-COUNT =                             PP202010
020800         PR1-SPEC-COUNT - WS-COMMON-SPEC-COUNT                   PP202020
020900     COMPUTE WS-UNIQUE2-SPEC-COUNT =                             PP202030
021000         PR2-SPEC-COUNT - WS-COMMON-SPEC-COUNT                   PP202040
021100     DISPLAY 'PRDPAIR2 - COMMON SPECS: ' WS-COMMON-SPEC-COUNT    PP202050
021200         ' UNIQUE TO PRODUCT1: ' WS-UNIQUE1-SPEC-COUNT           PP202060
021300         ' UNIQUE TO PRODUCT2: ' WS-UNIQUE2-SPEC-COUNT.          PP202070
021400 300-COMPARE-SPECS-EXIT.                                         PP202080
021500     EXIT.                                                       PP202090
021600******************************************************************PP202100
021700*    400-DECIDE-OVERALL -- CHEAPER-AND-BETTER OR NEITHER-        *PP202110
021800*    CHEAPER-NOR-BETTER WINS OUTRIGHT; A SPLIT DECISION ON       *PP202120
021900*    PRICE VS RATING IS REPORTED AS A TRADE-OFF, REQ 5915.       *PP202130
022000******************************************************************PP202140
022100 400-DECIDE-OVERALL.                                             PP202150
022200     IF WS-CHEAPER-SW = 1 AND WS-BETTER-SW = 1                   PP202160
022300         MOVE 'PRODUCT1-BETTER' TO PAIR-OVERALL-RESULT           PP202170
022400     ELSE                                                        PP202180
022500         IF WS-CHEAPER-SW = 2 AND WS-BETTER-SW = 2               PP202190
022600             MOVE 'PRODUCT2-BETTER' TO PAIR-OVERALL-RESULT       PP202200
022700         ELSE                                                    PP202210
022800             MOVE 'TRADE-OFF' TO PAIR-OVERALL-RESULT             PP202220
022900         END-IF                                                  PP202230
023000     END-IF.                                                     PP202240

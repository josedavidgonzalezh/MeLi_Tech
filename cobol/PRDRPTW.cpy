000100******************************************************************
000200*  PRDRPTW  --  COMPARISON-REPORT AND PAIR-COMPARISON-REPORT     *
000300*                RECORD LAYOUTS                                 *
000400*                                                                *
000500*  COMPARISON-RPT-REC IS WRITTEN ONCE PER BATCH RUN TO CMPRPT    *
000600*  (FILE-SECTION FD IS IN PRDCMPR).  PAIR-RPT-REC IS WRITTEN     *
000700*  ONCE PER RUN WHEN EXACTLY TWO PRODUCTS WERE FOUND.            *
000800*                                                                *
000900*  HISTORY                                                      *
001000*  -------                                                      *
001100*  00-03-17  LJP  ORIGINAL, FEATURE COMPARISON PROJECT REQ 5820  *
001200*  00-06-12  LJP  ADDED PAIR-RPT-REC FOR HEAD-TO-HEAD COMPARE    *
001300*  99-01-06  TMH  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE        *
001400******************************************************************
001500 01  COMPARISON-RPT-REC.
001600     05  RPT-TOTAL-REQUESTED         PIC 9(2).
001700     05  RPT-TOTAL-FOUND             PIC 9(2).
001800     05  RPT-CHEAPEST-ID             PIC X(50).
001900     05  RPT-MOST-EXPENSIVE-ID       PIC X(50).
002000     05  RPT-PRICE-RANGE             PIC S9(6)V9(2) COMP-3.
002100     05  RPT-AVERAGE-PRICE           PIC S9(6)V9(2) COMP-3.
002200     05  RPT-BEST-RATED-ID           PIC X(50).
002300     05  RPT-LOWEST-RATED-ID         PIC X(50).
002400     05  RPT-AVERAGE-RATING          PIC S9(1)V9(1) COMP-3.
002500     05  RPT-RATING-RANGE            PIC S9(1)V9(1) COMP-3.
002600     05  RPT-HIGHLY-RATED-COUNT      PIC 9(2).
002700     05  RPT-COMMON-SPEC-COUNT       PIC 9(2).
002800     05  RPT-ALL-SPEC-COUNT          PIC 9(2).
002900     05  RPT-MOST-FEATURED-ID        PIC X(50).
003000     05  RPT-BEST-VALUE-ID           PIC X(50).
003100     05  RPT-BUDGET-ID               PIC X(50).
003200     05  RPT-PREMIUM-ID              PIC X(50).
003300     05  RPT-CONCLUSION              PIC X(250).
003400     05  FILLER                      PIC X(20).
003500 01  PAIR-RPT-REC.
003600     05  PAIR-CHEAPER-ID             PIC X(50).
003700     05  PAIR-MORE-EXPENSIVE-ID      PIC X(50).
003800     05  PAIR-BETTER-RATED-ID        PIC X(50).
003900     05  PAIR-WORSE-RATED-ID         PIC X(50).
004000     05  PAIR-SAME-PRICE-FLAG        PIC X(1).
004100         88  PAIR-PRICE-IS-SAME          VALUE 'Y'.
004200     05  PAIR-SAME-RATING-FLAG       PIC X(1).
004300         88  PAIR-RATING-IS-SAME         VALUE 'Y'.
004400     05  PAIR-PRICE-DIFFERENCE       PIC S9(6)V9(2) COMP-3.
004500     05  PAIR-OVERALL-RESULT         PIC X(20).
004600     05  FILLER                      PIC X(20).

000100******************************************************************
000200*  PRDMSTR  --  PRODUCT MASTER RECORD LAYOUT                     *
000300*                                                                *
000400*  ONE ROW PER PRODUCT.  KEY IS PROD-ID (UNIQUE).  INDEXED       *
000500*  FILE, RANDOM ACCESS BY KEY -- SEE PRDCMPR FILE-CONTROL.       *
000600*                                                                *
000700*  PROD-SPEC-TABLE IS A VARIABLE-LENGTH GROUP OF SPECIFICATION   *
000800*  (FEATURE) ENTRIES, 0 TO 50, DEPENDING ON PROD-SPEC-COUNT.     *
000900*                                                                *
001000*  HISTORY                                                      *
001100*  -------                                                      *
001200*  89-04-12  RAK  ORIGINAL LAYOUT FOR CATALOG COMPARE PROJECT    *
001300*  91-09-30  RAK  WIDENED PROD-DESCRIPTION TO 5000 PER MKTG REQ  *
001400*  94-02-18  DWS  ADDED PROD-RATING, REQ 4417                   *
001500*  99-01-06  TMH  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD,   *
001600*                 NO CHANGE REQUIRED                            *
001700*  00-03-17  LJP  ADDED PROD-SPEC-TABLE, REQ 5820 (FEATURE       *
001800*                 COMPARISON PROJECT)                           *
001810*  11-03-22  DWS  DROPPED PROD-PRICE-ALPHA/PROD-RATING-ALPHA --  *
001820*                 NEITHER WAS EVER REFERENCED, REQ 7188 (AUDIT   *
001830*                 FINDING)                                      *
001900******************************************************************
002000 01  PRODUCT-MASTER-REC.
002100     05  PROD-ID                    PIC X(50).
002200     05  PROD-NAME                  PIC X(200).
002300     05  PROD-IMAGE-URL              PIC X(2000).
002400     05  PROD-DESCRIPTION           PIC X(5000).
002500     05  PROD-PRICE                 PIC S9(6)V9(2) COMP-3.
002800     05  PROD-RATING                 PIC S9(1)V9(1) COMP-3.
003100     05  PROD-SPEC-COUNT             PIC 9(2).
003200     05  PROD-SPEC-TABLE OCCURS 0 TO 50 TIMES
003300                 DEPENDING ON PROD-SPEC-COUNT
003400                 INDEXED BY PRM-SPEC-IDX.
003500         10  SPEC-KEY                PIC X(100).
003600         10  SPEC-VALUE               PIC X(200).
003700     05  FILLER                      PIC X(10).

000100******************************************************************
000200*  PRDSTTW  --  RUNNING COMPARISON STATISTICS WORK AREA           *
000300*                                                                *
000400*  SHARED BY PRDCMPR (WORKING-STORAGE, ONE COPY PER RUN) AND     *
000500*  PRDSTAT1 (LINKAGE SECTION) -- PRDSTAT1 IS CALLED ONCE PER     *
000600*  FOUND PRODUCT AND ACCUMULATES INTO THIS AREA.  PRDCMPR THEN   *
000700*  READS THE FINISHED AREA TO BUILD THE COMPARISON-REPORT.       *
000800*                                                                *
000900*  HISTORY                                                      *
001000*  -------                                                      *
001100*  00-03-17  LJP  ORIGINAL, FEATURE COMPARISON PROJECT REQ 5820  *
001200*  00-04-02  LJP  ADDED SPEC-KEY UNION/COMMON TABLES             *
001300*  99-01-06  TMH  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE        *
001400*                 (ENTRY RETAINED FOR HISTORY CONTINUITY)        *
001410*  11-03-22  DWS  DROPPED STA-PRICE-RANGE-ALPHA -- NEVER          *
001420*                 REFERENCED, REQ 7188 (AUDIT FINDING)            *
001500******************************************************************
001600 01  STATS-AREA.
001700     05  STA-FOUND-COUNT             PIC 9(2) COMP.
001800*    ----------------------------------------------------------
001900*    PRICE STATISTICS
002000*    ----------------------------------------------------------
002100     05  STA-PRICE-STATS.
002200         10  STA-CHEAP-ID            PIC X(50).
002300         10  STA-CHEAP-NAME          PIC X(200).
002400         10  STA-CHEAP-PRICE         PIC S9(6)V9(2) COMP-3.
002500         10  STA-EXPENSIVE-ID        PIC X(50).
002600         10  STA-EXPENSIVE-NAME      PIC X(200).
002700         10  STA-EXPENSIVE-PRICE     PIC S9(6)V9(2) COMP-3.
002800         10  STA-PRICE-SUM           PIC S9(8)V9(2) COMP-3.
002900         10  STA-PRICE-AVG           PIC S9(6)V9(2) COMP-3.
003000         10  STA-PRICE-RANGE         PIC S9(6)V9(2) COMP-3.
003300*    ----------------------------------------------------------
003400*    RATING STATISTICS
003500*    ----------------------------------------------------------
003600     05  STA-RATING-STATS.
003700         10  STA-BEST-ID             PIC X(50).
003800         10  STA-BEST-NAME           PIC X(200).
003900         10  STA-BEST-RATING         PIC S9(1)V9(1) COMP-3.
004000         10  STA-LOWEST-ID           PIC X(50).
004100         10  STA-LOWEST-NAME         PIC X(200).
004200         10  STA-LOWEST-RATING       PIC S9(1)V9(1) COMP-3.
004300         10  STA-RATING-SUM          PIC S9(3)V9(1) COMP-3.
004400         10  STA-RATING-AVG          PIC S9(1)V9(1) COMP-3.
004500         10  STA-RATING-RANGE        PIC S9(1)V9(1) COMP-3.
004600         10  STA-HIGHLY-RATED-COUNT  PIC 9(2) COMP.
004700*    ----------------------------------------------------------
004800*    SPECIFICATION STATISTICS
004900*    ----------------------------------------------------------
005000     05  STA-SPEC-STATS.
005100         10  STA-FEATURED-ID         PIC X(50).
005200         10  STA-FEATURED-NAME       PIC X(200).
005300         10  STA-FEATURED-COUNT      PIC 9(2) COMP.
005400         10  STA-ALL-SPEC-COUNT      PIC 9(2) COMP.
005500         10  STA-ALL-SPEC-KEYS OCCURS 500 TIMES
005600                     INDEXED BY STA-ALLKEY-IDX
005700                     PIC X(100).
005800         10  STA-COMMON-SPEC-COUNT   PIC 9(2) COMP.
005900         10  STA-COMMON-SPEC-KEYS OCCURS 50 TIMES
006000                     INDEXED BY STA-COMKEY-IDX
006100                     PIC X(100).
006200*    ----------------------------------------------------------
006300*    PER-PRODUCT DETAIL (ORDER OF FIRST APPEARANCE IN REQUEST)
006400*    ----------------------------------------------------------
006500     05  STA-PRODUCT-TABLE OCCURS 10 TIMES
006600                 INDEXED BY STA-PROD-IDX.
006700         10  STA-PROD-ID             PIC X(50).
006800         10  STA-PROD-NAME           PIC X(200).
006900         10  STA-PROD-PRICE          PIC S9(6)V9(2) COMP-3.
007000         10  STA-PROD-RATING         PIC S9(1)V9(1) COMP-3.
007100         10  STA-PROD-SPEC-COUNT     PIC 9(2) COMP.
007200         10  STA-PROD-SPEC-KEYS OCCURS 50 TIMES
007300                     INDEXED BY STA-PRODKEY-IDX
007400                     PIC X(100).
007500         10  STA-PROD-SPEC-VALUES OCCURS 50 TIMES
007600                     PIC X(200).
007700         10  STA-PROD-HIGHLY-RATED-SW PIC X(1).
007800             88  STA-IS-HIGHLY-RATED    VALUE 'Y'.
007900             88  STA-NOT-HIGHLY-RATED   VALUE 'N'.
008000     05  FILLER                      PIC X(20).

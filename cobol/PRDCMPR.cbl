000100 IDENTIFICATION DIVISION.                                       PRD00010
000200******************************************************************PRD00020
000300*  PRDCMPR  --  PRODUCT COMPARISON BATCH DRIVER                 *PRD00030
000400*                                                                *PRD00040
000500*  READS A RUN OF COMPARISON-REQUEST RECORDS (UP TO 10 PRODUCT   *PRD00050
000600*  IDS), LOOKS EACH UP AGAINST THE PRODUCT MASTER, VALIDATES     *PRD00060
000700*  AND ACCUMULATES PRICE/RATING/SPECIFICATION STATISTICS FOR     *PRD00070
000800*  THE FOUND SET, RUNS THE BEST-VALUE RECOMMENDATION FORMULA,    *PRD00080
000900*  BUILDS THE SUMMARY CONCLUSION, AND WRITES ONE COMPARISON-RPT  *PRD00090
001000*  RECORD.  WHEN EXACTLY TWO PRODUCTS ARE FOUND, ALSO CALLS      *PRD00100
001100*  PRDPAIR2 AND WRITES ONE PAIR-COMPARISON-REPORT RECORD.        *PRD00110
001200*                                                                *PRD00120
001300*  CALLS PRDSTAT1 ONCE PER FOUND PRODUCT TO DO THE RUNNING       *PRD00130
001400*  MIN/MAX/SUM ACCUMULATION (SEE STATS-AREA, COPYBOOK PRDSTTW).  *PRD00140
001500*  CALLS PRDPAIR2 ONCE PER RUN WHEN THE FOUND SET IS EXACTLY 2.  *PRD00150
001600*                                                                *PRD00160
001700*  HISTORY                                                      *PRD00170
001800*  -------                                                      *PRD00180
001900*  89-06-05  RAK  ORIGINAL, CATALOG COMPARE PROJECT REQ 4102      PRD00190
002000*  91-09-30  RAK  DESCRIPTION LENGTH CHANGE, SEE PRDMSTR          PRD00200
002100*  94-02-18  DWS  ADDED RATING ANALYSIS, REQ 4417                 PRD00210
002200*  94-02-18  DWS  ADDED 620-RATING-ANALYSIS, 416-EDIT-RATING      PRD00220
002300*  96-07-22  JCO  ADDED MAX-10-REQUESTS EDIT, REQ 4801            PRD00230
002400*  96-07-22  JCO  ADDED 210-CHECK-REQUEST-COUNT                   PRD00240
002500*  99-01-06  TMH  Y2K REVIEW -- NO DATE-BEARING FIELDS IN ANY     PRD00250
002600*                 RECORD PROCESSED BY THIS PROGRAM.  WS-CURR-DATE PRD00260
002700*                 IS SYSTEM DATE FOR RUN-HEADER DISPLAY ONLY,     PRD00270
002800*                 CENTURY WINDOW NOT REQUIRED.  NO CHANGE.        PRD00280
002900*  00-03-17  LJP  ADDED SPECIFICATION TABLE LOOKUP AND COMMON-    REQ5820P
003000*                 SPEC FINALIZATION, REQ 5820                     REQ5820P
003100*  00-03-17  LJP  ADDED 520-FIND-COMMON-SPECS, 640-SPEC-ANALYSIS  REQ5820P
003200*  00-06-12  LJP  ADDED PAIRWISE HEAD-TO-HEAD COMPARE (CALLS      REQ5820P
003300*                 PRDPAIR2) WHEN FOUND COUNT = 2, REQ 5820        REQ5820P
003400*  00-06-12  LJP  ADDED 700-PAIRWISE-COMPARE, FD PAIRRPT-FILE     REQ5820P
003500*  02-10-08  LJP  ADDED BEST-VALUE RECOMMENDATION FORMULA AND     REQ6114P
003600*                 RUN-SUMMARY DISPLAY TRAILER, REQ 6114           REQ6114P
003700*  02-10-08  LJP  ADDED 660-BEST-VALUE-FORMULA, 665-BUILD-RECS,   REQ6114P
003800*                 680-BUILD-INSIGHTS, 685-BUILD-CONCLUSION,       REQ6114P
003900*                 690-DISPLAY-RUN-SUMMARY                         REQ6114P
004000*  05-01-11  DWS  CORRECTED TIE-BREAK ON CHEAPEST/BEST-RATED TO   REQ6540P
004100*                 KEEP THE EARLIER-LISTED PRODUCT ON EQUAL VALUE, REQ6540P
004200*                 REQ 6540 (AUDIT FINDING)                        REQ6540P
004300*  07-08-30  JCO  DE-DUPLICATE REQUESTED IDS BEFORE LOOKUP SO A   REQ6888P
004400*                 REPEATED ID IS NOT COUNTED TWICE, REQ 6888      REQ6888P
004500*  07-08-30  JCO  ADDED 220-DEDUPE-REQUESTS                       REQ6888P
004510*  11-02-14  DWS  ADDED 417-VALIDATE-SPEC-COUNT (REJECT OVER 50   REQ7140P
004520*                 SPECS, PROTECTS PROD-SPEC-TABLE BOUNDS),        REQ7140P
004530*                 ADDED 666-DISPLAY-RECOMMENDATIONS (TITLE/DESC/  REQ7140P
004540*                 REASON TEXT WAS BUILT BUT NEVER PRINTED),       REQ7140P
004550*                 CORRECTED RPT-TOTAL-REQUESTED TO THE RAW        REQ7140P
004560*                 (PRE-DEDUPE) COUNT, REQ 7140 (AUDIT FINDING)    REQ7140P
004570*  11-03-22  DWS  DROPPED UPSI-0/PRD-RERUN-SWITCH (NEVER SET OR   REQ7188P
004580*                 TESTED) AND CLASS VALID-ID-CHAR FROM SPECIAL-   REQ7188P
004590*                 NAMES -- 411-VALIDATE-ID NOW CHECKS ID CHARS    REQ7188P
004591*                 WITH PLAIN RELATIONAL COMPARES, NO CLASS TEST.  REQ7188P
004592*                 TIGHTENED 413-VALIDATE-IMAGE-URL TO REQUIRE A   REQ7188P
004593*                 NON-BLANK CHARACTER AFTER THE HTTP(S) SCHEME,   REQ7188P
004594*                 REQ 7188 (AUDIT FINDING)                        REQ7188P
004595*  11-04-19  DWS  645-BUILD-SPEC-COMPARE-TABLE WAS A CONTINUE     REQ7203P
004596*                 STUB -- NOW WALKS COMMON KEYS AGAINST EACH      REQ7203P
004597*                 FOUND PRODUCT'S SPEC TABLE AND DISPLAYS KEY/    REQ7203P
004598*                 PRODUCT/VALUE (OR 'N/A').  ADDED 77-LEVEL       REQ7203P
004599*                 COUNTERS, REQ 7203 (AUDIT FINDING)              REQ7203P
004601*  11-05-27  DWS  A REJECTED RUN (OVER 10 IDS) BRANCHED PAST      REQ7240P
004602*                 750-WRITE-COMPARISON-REPORT ENTIRELY -- NO      REQ7240P
004603*                 COMPARISON-RPT-REC WAS WRITTEN FOR THE RUN.     REQ7240P
004604*                 100-PROCESS-ONE-RUN NOW MOVES THE RAW COUNT TO  REQ7240P
004605*                 RPT-TOTAL-REQUESTED AND FALLS THROUGH THE SAME  REQ7240P
004606*                 ZERO-FOUND PATH AS A LEGITIMATE EMPTY RESULT,   REQ7240P
004607*                 SO ONE REPORT RECORD IS ALWAYS WRITTEN PER RUN, REQ7240P
004608*                 REQ 7240 (AUDIT FINDING)                        REQ7240P
004610*  11-05-27  DWS  413-VALIDATE-IMAGE-URL ACCEPTED HTTP(S) ONLY -- REQ7241P
004611*                 TOO NARROW A STAND-IN FOR 'SYNTACTICALLY VALID  REQ7241P
004612*                 URL' (SPEC HAS NO SCHEME RESTRICTION).  REWROTE REQ7241P
004613*                 AS A GENERIC LEADING-LETTER-THEN-SCHEME-CHARS-  REQ7241P
004614*                 THEN-COLON-THEN-SOMETHING SCAN SO FTP, MAILTO,  REQ7241P
004615*                 ETC. ARE NO LONGER REJECTED, REQ 7241 (AUDIT    REQ7241P
004616*                 FINDING)                                        REQ7241P
004617******************************************************************PRD00310
004700 PROGRAM-ID.   PRDCMPR.                                         PRD00320
004800 AUTHOR.       L J PELLETIER.                                   PRD00330
004900 INSTALLATION. MERIDIAN DATA SYSTEMS -- CATALOG SYSTEMS GROUP.  PRD00340
005000 DATE-WRITTEN. 06/05/89.                                        PRD00350
005100 DATE-COMPILED.                                                 PRD00360
005200 SECURITY.     NON-CONFIDENTIAL.  INTERNAL BATCH USE ONLY.      PRD00370
005300 ENVIRONMENT DIVISION.                                          PRD00380
005400 CONFIGURATION SECTION.                                         PRD00390
005500 SOURCE-COMPUTER. IBM-370.                                      PRD00400
005600 OBJECT-COMPUTER. IBM-370.                                      PRD00410
005700 SPECIAL-NAMES.                                                 PRD00420
005800     C01 IS TOP-OF-FORM.                                         PRD00430
006200 INPUT-OUTPUT SECTION.                                          PRD00470
006300 FILE-CONTROL.                                                  PRD00480
006400     SELECT PRODMSTR-FILE  ASSIGN TO PRODMSTR                   PRD00490
006500         ORGANIZATION IS INDEXED                                PRD00500
006600         ACCESS MODE IS RANDOM                                  PRD00510
006700         RECORD KEY IS PROD-ID                                  PRD00520
006800         FILE STATUS IS WS-PRODMSTR-STATUS.                     PRD00530
006900     SELECT CMPREQ-FILE    ASSIGN TO CMPREQ                     PRD00540
007000         ORGANIZATION IS SEQUENTIAL                             PRD00550
007100         ACCESS MODE IS SEQUENTIAL                              PRD00560
007200         FILE STATUS IS WS-CMPREQ-STATUS.                       PRD00570
007300     SELECT CMPRPT-FILE    ASSIGN TO CMPRPT                     PRD00580
007400         ORGANIZATION IS SEQUENTIAL                             PRD00590
007500         ACCESS MODE IS SEQUENTIAL                              PRD00600
007600         FILE STATUS IS WS-CMPRPT-STATUS.                       PRD00610
007700     SELECT PAIRRPT-FILE   ASSIGN TO PAIRRPT                    PRD00620
007800         ORGANIZATION IS SEQUENTIAL                             PRD00630
007900         ACCESS MODE IS SEQUENTIAL                              PRD00640
008000         FILE STATUS IS WS-PAIRRPT-STATUS.                      PRD00650
008100 DATA DIVISION.                                                 PRD00660
008200 FILE SECTION.                                                  PRD00670
008300 FD  PRODMSTR-FILE                                              PRD00680
008400     RECORD IS VARYING IN SIZE FROM 7269 TO 22269 CHARACTERS    PRD00690
008500         DEPENDING ON PROD-SPEC-COUNT                           PRD00700
008600     LABEL RECORDS ARE STANDARD.                                PRD00710
008700     COPY PRDMSTR.                                              PRD00720
008800 FD  CMPREQ-FILE                                                PRD00730
008900     LABEL RECORDS ARE STANDARD.                                PRD00740
009000 01  CMPREQ-FILE-REC.                                           PRD00750
009100     05  REQ-PRODUCT-ID              PIC X(50).                 PRD00760
009200 FD  CMPRPT-FILE                                                PRD00770
009300     LABEL RECORDS ARE STANDARD.                                PRD00780
009400 01  CMPRPT-FILE-REC               PIC X(694).                  PRD00790
009500 FD  PAIRRPT-FILE                                                PRD00800
009600     LABEL RECORDS ARE STANDARD.                                PRD00810
009700 01  PAIRRPT-FILE-REC              PIC X(247).                  PRD00820
009800 WORKING-STORAGE SECTION.                                       PRD00830
009900******************************************************************PRD00840
010000*    FILE STATUS / SWITCHES                                     *PRD00850
010100******************************************************************PRD00860
010200 01  WS-PRODMSTR-STATUS          PIC X(02).                     PRD00870
010300     88  PRODMSTR-OK                 VALUE '00'.                PRD00880
010400     88  PRODMSTR-NOTFND             VALUE '23'.                PRD00890
010500 01  WS-CMPREQ-STATUS            PIC X(02).                     PRD00900
010600     88  CMPREQ-OK                   VALUE '00'.                PRD00910
010700     88  CMPREQ-EOF                  VALUE '10'.                PRD00920
010800 01  WS-CMPRPT-STATUS            PIC X(02).                     PRD00930
010900     88  CMPRPT-OK                   VALUE '00'.                PRD00940
011000 01  WS-PAIRRPT-STATUS           PIC X(02).                     PRD00950
011100     88  PAIRRPT-OK                  VALUE '00'.                PRD00960
011200 01  WS-CMPREQ-EOF-SW            PIC X(03) VALUE 'NO '.         PRD00970
011300     88  AT-CMPREQ-EOF                VALUE 'YES'.              PRD00980
011400 01  WS-REJECT-RUN-SW            PIC X(03) VALUE 'NO '.         PRD00990
011500     88  RUN-IS-REJECTED              VALUE 'YES'.              PRD01000
011600 01  WS-REJECT-PRODUCT-SW        PIC X(03) VALUE 'NO '.         PRD01010
011700     88  PRODUCT-IS-REJECTED          VALUE 'YES'.              PRD01020
011800******************************************************************PRD01030
011900*    SYSTEM DATE (RUN-HEADER DISPLAY ONLY -- SEE Y2K NOTE ABOVE) *PRD01040
012000******************************************************************PRD01050
012100 01  WS-SYSTEM-DATE-TIME.                                       PRD01060
012200     05  WS-CURR-DATE                PIC 9(06).                 PRD01070
012300     05  WS-CURR-TIME                PIC 9(08).                 PRD01080
012400 01  WS-SYSTEM-DATE-TIME-X REDEFINES WS-SYSTEM-DATE-TIME.       PRD01090
012500     05  WS-CURR-DATE-ALPHA           PIC X(06).                PRD01100
012600     05  WS-CURR-TIME-ALPHA           PIC X(08).                PRD01110
012700******************************************************************PRD01120
012800*    REQUEST TABLES -- RAW (AS READ) AND DE-DUPLICATED           *PRD01130
012900******************************************************************PRD01140
012910*    STANDALONE COUNTERS FOR THE REQUEST TABLES BELOW, 77-LEVEL  *PRD01141
012920*    PER SHOP HABIT FOR A LONE COUNTER NOT PART OF A RECORD.     *PRD01142
012930 77  WS-RAW-REQ-COUNT                PIC 9(02) COMP.             PRD01143
012940 77  WS-DEDUP-REQ-COUNT              PIC 9(02) COMP.             PRD01144
012950 77  WS-NOTFOUND-COUNT               PIC 9(02) COMP.             PRD01145
013000 01  WS-REQUEST-AREA.                                            PRD01150
013200     05  WS-RAW-REQ-TABLE OCCURS 11 TIMES                       PRD01170
013300                 INDEXED BY WS-RAW-IDX.                         PRD01180
013400         10  WS-RAW-REQ-ID           PIC X(50).                 PRD01190
013600     05  WS-DEDUP-REQ-TABLE OCCURS 10 TIMES                     PRD01210
013700                 INDEXED BY WS-DEDUP-IDX.                       PRD01220
013800         10  WS-DEDUP-REQ-ID         PIC X(50).                 PRD01230
013900     05  WS-DUP-FOUND-SW             PIC X(03).                 PRD01240
014000         88  ID-ALREADY-SEEN             VALUE 'YES'.           PRD01250
014150 01  WS-NOTFOUND-AREA.                                           PRD01265
014175     05  WS-NOTFOUND-IDS OCCURS 11 TIMES PIC X(50).              PRD01290
014500******************************************************************PRD01300
014600*    FIELD-LEVEL VALIDATION WORK AREA (GENERIC TRIM/SCAN)        *PRD01310
014700******************************************************************PRD01320
014800 01  WS-VALIDATE-AREA.                                          PRD01330
014900     05  WS-TRIM-SOURCE              PIC X(5000).               PRD01340
015000     05  WS-TRIM-MAXLEN              PIC 9(04) COMP.            PRD01350
015100     05  WS-TRIM-LEN                 PIC 9(04) COMP.            PRD01360
015200     05  WS-TRIM-IDX                 PIC 9(04) COMP.            PRD01370
015300     05  WS-SCAN-IDX                 PIC 9(04) COMP.            PRD01380
015310     05  WS-URL-COLON-POS            PIC 9(04) COMP.            PRD01382
015400     05  WS-CHAR                     PIC X(01).                 PRD01390
015500     05  WS-FIELD-VALID-SW           PIC X(03) VALUE 'YES'.     PRD01400
015600         88  FIELD-IS-VALID              VALUE 'YES'.           PRD01410
015700         88  FIELD-IS-INVALID            VALUE 'NO '.           PRD01420
015800******************************************************************PRD01430
015900*    PRICE / RATING ANALYSIS AND BEST-VALUE FORMULA WORK AREA    *PRD01440
016000******************************************************************PRD01450
016100 01  WS-ANALYSIS-AREA.                                          PRD01460
016200     05  WS-MAX-PRICE-IN-SET         PIC S9(06)V9(02) COMP-3.   PRD01470
016210     05  WS-MAX-PRICE-RAW REDEFINES WS-MAX-PRICE-IN-SET          PRD01475
016220         PIC X(05).                                             PRD01478
016300     05  WS-CAND-NORM-PRICE          PIC S9(01)V9(04) COMP-3.   PRD01480
016400     05  WS-CAND-NORM-RATING         PIC S9(01)V9(04) COMP-3.   PRD01490
016500     05  WS-CAND-VALUE-SCORE         PIC S9(04)V9(04) COMP-3.   PRD01500
016600     05  WS-VALUE-SCORE-RAW REDEFINES WS-CAND-VALUE-SCORE        PRD01510
016700         PIC X(05).                                             PRD01520
016800     05  WS-BEST-VALUE-SCORE         PIC S9(04)V9(04) COMP-3.   PRD01530
016900     05  WS-BEST-VALUE-IDX           PIC 9(02) COMP.            PRD01540
017000     05  WS-BUDGET-IDX               PIC 9(02) COMP.            PRD01550
017100     05  WS-PREMIUM-IDX              PIC 9(02) COMP.            PRD01560
017200     05  WS-SET-IDX                  PIC 9(02) COMP.            PRD01570
017300     05  WS-OTHER-IDX                PIC 9(02) COMP.            PRD01580
017400     05  WS-COMMON-IDX               PIC 9(02) COMP.            PRD01590
017500     05  WS-ALL-IDX                  PIC 9(02) COMP.            PRD01600
017600     05  WS-FOUND-IN-ALL-SW          PIC X(03).                 PRD01610
017700         88  SPEC-KEY-IN-ALL-PRODUCTS    VALUE 'YES'.           PRD01620
017710     05  WS-SPECTBL-VALUE            PIC X(200).                PRD01621
017720     05  WS-SPECTBL-MATCH-SW         PIC X(03).                 PRD01622
017730         88  SPECTBL-KEY-MATCHED         VALUE 'YES'.           PRD01623
017800******************************************************************PRD01630
017900*    EDITED FIELDS FOR DISPLAY TRAILER                          *PRD01640
018000******************************************************************PRD01650
018100 01  WS-EDIT-AREA.                                              PRD01660
018200     05  WS-ED-PRICE                 PIC Z,ZZZ,ZZ9.99.          PRD01670
018300     05  WS-ED-RATING                PIC 9.9.                   PRD01680
018400     05  WS-ED-COUNT                 PIC Z9.                    PRD01690
018500     05  WS-CONCLUSION-WORK          PIC X(250).                PRD01700
018600     05  WS-CONCLUSION-PTR           PIC 9(04) COMP.            PRD01710
018650     05  WS-BESTVALUE-NAME           PIC X(200).                PRD01715
018700******************************************************************PRD01720
018800*    PAIRWISE COMPARE LINKAGE AREA (PASSED TO PRDPAIR2)          *PRD01730
018900******************************************************************PRD01740
019000     COPY PRDRPTW.                                              PRD01750
019100     COPY PRDSTTW.                                              PRD01760
019200 PROCEDURE DIVISION.                                            PRD01770
019300******************************************************************PRD01780
019400 000-MAINLINE.                                                  PRD01790
019500     PERFORM 800-OPEN-FILES                                     PRD01800
019600     PERFORM 100-PROCESS-ONE-RUN THRU 100-PROCESS-EXIT          PRD01810
019700         UNTIL AT-CMPREQ-EOF                                    PRD01820
019800     PERFORM 900-CLOSE-FILES                                    PRD01830
019900     STOP RUN.                                                  PRD01840
020000******************************************************************PRD01850
020100*    100-PROCESS-ONE-RUN -- ONE COMPARISON-REQUEST, ONE REPORT   *PRD01860
020200******************************************************************PRD01870
020300 100-PROCESS-ONE-RUN.                                            PRD01880
020400     MOVE 'NO '              TO WS-REJECT-RUN-SW                PRD01890
020500     INITIALIZE STATS-AREA                                      PRD01900
020600     INITIALIZE COMPARISON-RPT-REC                               PRD01910
020700     INITIALIZE WS-REQUEST-AREA                                 PRD01920
020800     PERFORM 200-READ-REQUESTS THRU 200-READ-REQUESTS-EXIT      PRD01930
020900     IF AT-CMPREQ-EOF                                            PRD01940
021000         GO TO 100-PROCESS-EXIT                                 PRD01950
021100     END-IF                                                      PRD01960
021200     PERFORM 210-CHECK-REQUEST-COUNT                             PRD01970
021300     IF RUN-IS-REJECTED                                         PRD01980
021310         MOVE WS-RAW-REQ-COUNT TO RPT-TOTAL-REQUESTED            PRD01985
021320         GO TO 100-REJECTED-SKIP-LOOKUP                         PRD01986
021500     END-IF                                                      PRD02000
021600     PERFORM 220-DEDUPE-REQUESTS THRU 220-DEDUPE-REQUESTS-EXIT  PRD02010
021700     MOVE WS-RAW-REQ-COUNT   TO RPT-TOTAL-REQUESTED               PRD02020
021800     PERFORM 300-LOOKUP-REQUESTS THRU 300-LOOKUP-REQUESTS-EXIT  PRD02030
021900     MOVE STA-FOUND-COUNT    TO RPT-TOTAL-FOUND                  PRD02040
021950 100-REJECTED-SKIP-LOOKUP.                                       PRD02045
022000     IF STA-FOUND-COUNT = 0                                      PRD02050
022100         DISPLAY 'PRDCMPR - NO PRODUCTS FOUND FOR THIS RUN'      PRD02060
022200     ELSE                                                        PRD02070
022300         PERFORM 520-FIND-COMMON-SPECS THRU                      PRD02080
022350             520-FIND-COMMON-SPECS-EXIT                  PRD02085
022400         PERFORM 600-PRICE-ANALYSIS                              PRD02090
022500         PERFORM 620-RATING-ANALYSIS                             PRD02100
022600         PERFORM 640-SPEC-ANALYSIS                               PRD02110
022700         PERFORM 660-BEST-VALUE-FORMULA THRU                     PRD02120
022750             660-BEST-VALUE-FORMULA-EXIT                 PRD02125
022800         PERFORM 665-BUILD-RECOMMENDATIONS                       PRD02130
022820         PERFORM 666-DISPLAY-RECOMMENDATIONS                     PRD02135
022900         PERFORM 680-BUILD-INSIGHTS                              PRD02140
023000     END-IF                                                      PRD02150
023100     PERFORM 685-BUILD-CONCLUSION                                PRD02160
023200     PERFORM 750-WRITE-COMPARISON-REPORT                         PRD02170
023300     PERFORM 690-DISPLAY-RUN-SUMMARY                             PRD02180
023400     IF STA-FOUND-COUNT = 2                                      PRD02190
023500         PERFORM 700-PAIRWISE-COMPARE                            PRD02200
023600     END-IF                                                      PRD02210
023650 100-PROCESS-EXIT.                                               PRD02215
023700     EXIT.                                                       PRD02220
023800******************************************************************PRD02230
023900*    200-READ-REQUESTS -- READ ONE RUN (BLANK ID ENDS THE RUN,   *PRD02240
024000*    EOF ON CMPREQ ENDS THE JOB)                                 *PRD02250
024100******************************************************************PRD02260
024200 200-READ-REQUESTS.                                              PRD02270
024300     MOVE 0 TO WS-RAW-REQ-COUNT                                  PRD02280
024400     SET WS-RAW-IDX TO 1                                         PRD02290
024500 200-READ-NEXT.                                                  PRD02300
024600     READ CMPREQ-FILE                                            PRD02310
024700         AT END                                                  PRD02320
024800             MOVE 'YES' TO WS-CMPREQ-EOF-SW                      PRD02330
024900             GO TO 200-READ-REQUESTS-EXIT                        PRD02340
025000     END-READ                                                    PRD02350
025100     IF REQ-PRODUCT-ID = SPACES                                  PRD02360
025200         GO TO 200-READ-REQUESTS-EXIT                            PRD02370
025300     END-IF                                                      PRD02380
025400     ADD 1 TO WS-RAW-REQ-COUNT                                   PRD02390
025500     IF WS-RAW-REQ-COUNT > 11                                    PRD02400
025600         GO TO 200-READ-NEXT                                     PRD02410
025700     END-IF                                                      PRD02420
025800     SET WS-RAW-IDX TO WS-RAW-REQ-COUNT                          PRD02430
025900     MOVE REQ-PRODUCT-ID TO WS-RAW-REQ-ID (WS-RAW-IDX)           PRD02440
026000     GO TO 200-READ-NEXT.                                        PRD02450
026100 200-READ-REQUESTS-EXIT.                                         PRD02460
026200     EXIT.                                                       PRD02470
026300******************************************************************PRD02480
026400*    210-CHECK-REQUEST-COUNT -- RULE: MORE THAN 10 IDS REJECTS   *PRD02490
026500*    THE WHOLE RUN (NO PARTIAL PROCESSING)                       *PRD02500
026600******************************************************************PRD02510
026700 210-CHECK-REQUEST-COUNT.                                        PRD02520
026800     IF WS-RAW-REQ-COUNT > 10                                    PRD02530
026900         MOVE 'YES' TO WS-REJECT-RUN-SW                          PRD02540
027000         DISPLAY 'PRDCMPR - RUN REJECTED, ' WS-RAW-REQ-COUNT     PRD02550
027100             ' PRODUCT IDS REQUESTED, MAXIMUM IS 10'             PRD02560
027200     END-IF.                                                     PRD02570
027300******************************************************************PRD02580
027400*    220-DEDUPE-REQUESTS -- KEEP FIRST OCCURRENCE OF EACH ID,    *PRD02590
027500*    PRESERVE ORDER OF FIRST APPEARANCE                          *PRD02600
027600******************************************************************PRD02610
027700 220-DEDUPE-REQUESTS.                                            PRD02620
027800     MOVE 0 TO WS-DEDUP-REQ-COUNT                                PRD02630
027900     SET WS-RAW-IDX TO 1                                         PRD02640
028000 220-DEDUPE-NEXT.                                                PRD02650
028100     IF WS-RAW-IDX > WS-RAW-REQ-COUNT                            PRD02660
028200         GO TO 220-DEDUPE-REQUESTS-EXIT                          PRD02670
028300     END-IF                                                      PRD02680
028400     MOVE 'NO ' TO WS-DUP-FOUND-SW                                PRD02690
028500     IF WS-DEDUP-REQ-COUNT > 0                                    PRD02700
028600         SET WS-DEDUP-IDX TO 1                                   PRD02710
028700         SEARCH WS-DEDUP-REQ-TABLE                               PRD02720
028800             AT END NEXT SENTENCE                                PRD02730
028900             WHEN WS-DEDUP-REQ-ID (WS-DEDUP-IDX) =                PRD02740
029000                     WS-RAW-REQ-ID (WS-RAW-IDX)                  PRD02750
029100                 MOVE 'YES' TO WS-DUP-FOUND-SW                   PRD02760
029200         END-SEARCH                                              PRD02770
029300     END-IF                                                      PRD02780
029400     IF NOT ID-ALREADY-SEEN                                      PRD02790
029500         ADD 1 TO WS-DEDUP-REQ-COUNT                             PRD02800
029600         SET WS-DEDUP-IDX TO WS-DEDUP-REQ-COUNT                  PRD02810
029700         MOVE WS-RAW-REQ-ID (WS-RAW-IDX)                         PRD02820
029800             TO WS-DEDUP-REQ-ID (WS-DEDUP-IDX)                   PRD02830
029900     END-IF                                                      PRD02840
030000     SET WS-RAW-IDX UP BY 1                                      PRD02850
030100     GO TO 220-DEDUPE-NEXT.                                      PRD02860
030200 220-DEDUPE-REQUESTS-EXIT.                                       PRD02870
030300     EXIT.                                                       PRD02880
030400******************************************************************PRD02890
030500*    300-LOOKUP-REQUESTS -- ONE KEYED READ PER DE-DUPLICATED ID  *PRD02900
030600******************************************************************PRD02910
030700 300-LOOKUP-REQUESTS.                                            PRD02920
030800     MOVE 0 TO STA-FOUND-COUNT                                   PRD02930
030900     MOVE 0 TO WS-NOTFOUND-COUNT                                 PRD02940
031000     SET WS-DEDUP-IDX TO 1                                       PRD02950
031100 300-LOOKUP-NEXT.                                                PRD02960
031200     IF WS-DEDUP-IDX > WS-DEDUP-REQ-COUNT                        PRD02970
031300         GO TO 300-LOOKUP-REQUESTS-EXIT                          PRD02980
031400     END-IF                                                      PRD02990
031500     PERFORM 400-LOOKUP-ONE-REQUEST THRU                         PRD03000
031550         400-LOOKUP-ONE-REQUEST-EXIT                     PRD03005
031600     SET WS-DEDUP-IDX UP BY 1                                    PRD03010
031700     GO TO 300-LOOKUP-NEXT.                                      PRD03020
031800 300-LOOKUP-REQUESTS-EXIT.                                       PRD03030
031900     EXIT.                                                       PRD03040
032000******************************************************************PRD03050
032100*    400-LOOKUP-ONE-REQUEST -- KEYED READ, VALIDATE, ADD TO SET  *PRD03060
032200*    A NOT-FOUND OR INVALID ID IS SILENTLY DROPPED (OBSERVED     *PRD03070
032300*    ONLY VIA THE NOT-FOUND COUNT DISPLAYED AT RUN END)          *PRD03080
032400******************************************************************PRD03090
032500 400-LOOKUP-ONE-REQUEST.                                         PRD03100
032600     MOVE WS-DEDUP-REQ-ID (WS-DEDUP-IDX) TO PROD-ID              PRD03110
032700     READ PRODMSTR-FILE                                          PRD03120
032800         INVALID KEY                                              PRD03130
032900             ADD 1 TO WS-NOTFOUND-COUNT                           PRD03140
033000             MOVE WS-DEDUP-REQ-ID (WS-DEDUP-IDX)                  PRD03150
033100                 TO WS-NOTFOUND-IDS (WS-NOTFOUND-COUNT)          PRD03160
033200             GO TO 400-LOOKUP-ONE-REQUEST-EXIT                    PRD03170
033300     END-READ                                                     PRD03180
033400     PERFORM 410-VALIDATE-PRODUCT THRU 419-VALIDATE-PRODUCT-EXIT PRD03190
033500     IF PRODUCT-IS-REJECTED                                       PRD03200
033600         ADD 1 TO WS-NOTFOUND-COUNT                               PRD03210
033700         MOVE WS-DEDUP-REQ-ID (WS-DEDUP-IDX)                      PRD03220
033800             TO WS-NOTFOUND-IDS (WS-NOTFOUND-COUNT)               PRD03230
033900         GO TO 400-LOOKUP-ONE-REQUEST-EXIT                        PRD03240
034000     END-IF                                                       PRD03250
034100     ADD 1 TO STA-FOUND-COUNT                                     PRD03260
034200     SET STA-PROD-IDX TO STA-FOUND-COUNT                          PRD03270
034300     MOVE PROD-ID          TO STA-PROD-ID (STA-PROD-IDX)         PRD03280
034400     MOVE PROD-NAME        TO STA-PROD-NAME (STA-PROD-IDX)       PRD03290
034500     MOVE PROD-PRICE       TO STA-PROD-PRICE (STA-PROD-IDX)      PRD03300
034600     MOVE PROD-RATING      TO STA-PROD-RATING (STA-PROD-IDX)     PRD03310
034700     MOVE PROD-SPEC-COUNT  TO STA-PROD-SPEC-COUNT (STA-PROD-IDX) PRD03320
034800     SET WS-SET-IDX TO 1                                          PRD03330
034900 400-COPY-SPEC-NEXT.                                              PRD03340
035000     IF WS-SET-IDX > PROD-SPEC-COUNT                              PRD03350
035100         GO TO 400-COPY-SPEC-DONE                                 PRD03360
035200     END-IF                                                       PRD03370
035300     SET PRM-SPEC-IDX TO WS-SET-IDX                               PRD03380
035400     MOVE SPEC-KEY (PRM-SPEC-IDX)                                 PRD03390
035500         TO STA-PROD-SPEC-KEYS (STA-PROD-IDX, WS-SET-IDX)        PRD03400
035600     MOVE SPEC-VALUE (PRM-SPEC-IDX)                               PRD03410
035700         TO STA-PROD-SPEC-VALUES (STA-PROD-IDX, WS-SET-IDX)      PRD03420
035800     SET WS-SET-IDX UP BY 1                                       PRD03430
035900     GO TO 400-COPY-SPEC-NEXT.                                    PRD03440
036000 400-COPY-SPEC-DONE.                                              PRD03450
036100     PERFORM 500-ACCUMULATE-STATS.                                PRD03460
036200 400-LOOKUP-ONE-REQUEST-EXIT.                                     PRD03470
036300     EXIT.                                                        PRD03480
036400******************************************************************PRD03490
036500*    410-419 VALIDATE-PRODUCT -- FORMAT AND RANGE CHECKS ON THE  *PRD03500
036600*    MASTER RECORD JUST READ.  ANY FAILURE REJECTS THE PRODUCT.  *PRD03510
036700******************************************************************PRD03520
036800 410-VALIDATE-PRODUCT.                                            PRD03530
036900     MOVE 'NO ' TO WS-REJECT-PRODUCT-SW                           PRD03540
037000     PERFORM 411-VALIDATE-ID THRU 411-VALIDATE-ID-EXIT            PRD03550
037100     IF FIELD-IS-INVALID                                          PRD03560
037200         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03570
037300         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03580
037400     END-IF                                                       PRD03590
037500     PERFORM 412-VALIDATE-NAME                                    PRD03600
037600     IF FIELD-IS-INVALID                                          PRD03610
037700         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03620
037800         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03630
037900     END-IF                                                       PRD03640
038000     PERFORM 413-VALIDATE-IMAGE-URL THRU                          PRD03650
038050         413-VALIDATE-IMAGE-URL-EXIT                     PRD03655
038100     IF FIELD-IS-INVALID                                          PRD03660
038200         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03670
038300         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03680
038400     END-IF                                                       PRD03690
038500     PERFORM 414-VALIDATE-DESCRIPTION                             PRD03700
038600     IF FIELD-IS-INVALID                                          PRD03710
038700         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03720
038800         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03730
038900     END-IF                                                       PRD03740
039000     PERFORM 415-VALIDATE-PRICE                                   PRD03750
039100     IF FIELD-IS-INVALID                                          PRD03760
039200         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03770
039300         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03780
039400     END-IF                                                       PRD03790
039500     PERFORM 416-VALIDATE-RATING                                  PRD03800
039600     IF FIELD-IS-INVALID                                          PRD03810
039700         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03820
039705         GO TO 419-VALIDATE-PRODUCT-EXIT                          PRD03822
039710     END-IF                                                       PRD03830
039720     PERFORM 417-VALIDATE-SPEC-COUNT                              PRD03832
039730     IF FIELD-IS-INVALID                                          PRD03834
039740         MOVE 'YES' TO WS-REJECT-PRODUCT-SW                       PRD03836
039750     END-IF                                                       PRD03838
039900 419-VALIDATE-PRODUCT-EXIT.                                       PRD03840
040000     EXIT.                                                        PRD03850
040100******************************************************************PRD03860
040200*    050-TRIM-FIELD -- GENERIC REVERSE SCAN FOR TRAILING SPACES  *PRD03870
040300*    (NO INTRINSIC FUNCTION LIBRARY ON THIS COMPILER)            *PRD03880
040400******************************************************************PRD03890
040500 050-TRIM-FIELD.                                                  PRD03900
040600     MOVE WS-TRIM-MAXLEN TO WS-TRIM-IDX                           PRD03910
040700 050-TRIM-SCAN.                                                   PRD03920
040800     IF WS-TRIM-IDX = 0                                           PRD03930
040900         MOVE 0 TO WS-TRIM-LEN                                    PRD03940
041000         GO TO 050-TRIM-FIELD-EXIT                                PRD03950
041100     END-IF                                                       PRD03960
041200     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE                PRD03970
041300         MOVE WS-TRIM-IDX TO WS-TRIM-LEN                          PRD03980
041400         GO TO 050-TRIM-FIELD-EXIT                                PRD03990
041500     END-IF                                                       PRD04000
041600     SUBTRACT 1 FROM WS-TRIM-IDX                                  PRD04010
041700     GO TO 050-TRIM-SCAN.                                         PRD04020
041800 050-TRIM-FIELD-EXIT.                                             PRD04030
041900     EXIT.                                                        PRD04040
042000******************************************************************PRD04050
042050*    411-VALIDATE-ID -- ID MUST BE NON-BLANK, MAX 50 CHARS, AND  *PRD04052
042060*    LETTERS/DIGITS/HYPHEN/UNDERSCORE ONLY.  CHECKED ONE CHAR AT *PRD04054
042070*    A TIME AGAINST THE COLLATING SEQUENCE (NO CLASS-TEST        *PRD04056
042080*    CLAUSE ON THIS COMPILER), SAME NESTED-IF HABIT AS THE       *PRD04058
042090*    NUMERIC-EDIT CHECKS ELSEWHERE IN THIS SHOP.                 *PRD04059
042100 411-VALIDATE-ID.                                                 PRD04060
042200     MOVE 'YES' TO WS-FIELD-VALID-SW                             PRD04070
042300     MOVE SPACES TO WS-TRIM-SOURCE                                PRD04080
042400     MOVE PROD-ID TO WS-TRIM-SOURCE (1:50)                        PRD04090
042500     MOVE 50 TO WS-TRIM-MAXLEN                                    PRD04100
042600     PERFORM 050-TRIM-FIELD THRU 050-TRIM-FIELD-EXIT     PRD04110
042700     IF WS-TRIM-LEN = 0                                           PRD04120
042800         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04130
042900         GO TO 411-VALIDATE-ID-EXIT                               PRD04140
043000     END-IF                                                       PRD04150
043100     SET WS-SCAN-IDX TO 1                                         PRD04160
043200 411-CHECK-CHAR.                                                  PRD04170
043300     IF WS-SCAN-IDX > WS-TRIM-LEN                                 PRD04180
043400         GO TO 411-VALIDATE-ID-EXIT                               PRD04190
043500     END-IF                                                       PRD04200
043510     IF (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= 'A' AND               PRD04202
043520             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= 'Z')               PRD04204
043530         OR (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= 'a' AND            PRD04206
043540             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= 'z')               PRD04208
043550         OR (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= '0' AND            PRD04210
043560             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= '9')               PRD04212
043570         OR WS-TRIM-SOURCE (WS-SCAN-IDX:1) = '-'                  PRD04214
043580         OR WS-TRIM-SOURCE (WS-SCAN-IDX:1) = '_'                  PRD04216
043590             ADD 1 TO WS-SCAN-IDX                                 PRD04218
043600             GO TO 411-CHECK-CHAR                                 PRD04220
043700     END-IF                                                       PRD04222
043800     MOVE 'NO ' TO WS-FIELD-VALID-SW.                             PRD04224
044200 411-VALIDATE-ID-EXIT.                                            PRD04270
044300     EXIT.                                                        PRD04280
044400******************************************************************PRD04290
044500 412-VALIDATE-NAME.                                               PRD04300
044600     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04310
044700     MOVE SPACES TO WS-TRIM-SOURCE                                PRD04320
044800     MOVE PROD-NAME TO WS-TRIM-SOURCE (1:200)                     PRD04330
044900     MOVE 200 TO WS-TRIM-MAXLEN                                   PRD04340
045000     PERFORM 050-TRIM-FIELD THRU 050-TRIM-FIELD-EXIT     PRD04350
045100     IF WS-TRIM-LEN < 2 OR WS-TRIM-LEN > 200                      PRD04360
045200         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04370
045300     END-IF.                                                      PRD04380
045400******************************************************************PRD04390
045410*    413-VALIDATE-IMAGE-URL -- MUST BE A SYNTACTICALLY VALID URL,*PRD04392
045412*    REQ 7140.  NO SCHEME REGISTRY EXISTS ON THIS COMPILER, SO   *PRD04393
045414*    RATHER THAN HARD-CODE HTTP(S) ONLY WE SCAN FOR THE RFC      *PRD04395
045416*    3986 SHAPE -- A LEADING LETTER, THEN LETTERS/DIGITS/'+'/'-'/*PRD04396
045418*    '.' UP TO A ':', THEN AT LEAST ONE NON-BLANK CHARACTER      *PRD04397
045419*    AFTER THE ':' (SEE REQ 7240, AUDIT FINDING -- HTTP(S)-ONLY  *PRD04420
045421*    WAS TOO NARROW A STAND-IN FOR 'SYNTACTICALLY VALID').       *PRD04422
045430******************************************************************PRD04423
045500 413-VALIDATE-IMAGE-URL.                                          PRD04400
045600     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04410
045700     MOVE SPACES TO WS-TRIM-SOURCE                                PRD04420
045800     MOVE PROD-IMAGE-URL TO WS-TRIM-SOURCE (1:2000)               PRD04430
045900     MOVE 2000 TO WS-TRIM-MAXLEN                                  PRD04440
046000     PERFORM 050-TRIM-FIELD THRU 050-TRIM-FIELD-EXIT     PRD04450
046100     IF WS-TRIM-LEN = 0 OR WS-TRIM-LEN > 2000                     PRD04460
046200         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04470
046300         GO TO 413-VALIDATE-IMAGE-URL-EXIT                        PRD04480
046400     END-IF                                                       PRD04490
046410     IF NOT ((WS-TRIM-SOURCE (1:1) >= 'A' AND                     PRD04492
046411             WS-TRIM-SOURCE (1:1) <= 'Z')                         PRD04493
046412         OR (WS-TRIM-SOURCE (1:1) >= 'a' AND                      PRD04494
046413             WS-TRIM-SOURCE (1:1) <= 'z'))                        PRD04495
046414         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04496
046415         GO TO 413-VALIDATE-IMAGE-URL-EXIT                        PRD04497
046416     END-IF                                                       PRD04498
046417     MOVE 0 TO WS-URL-COLON-POS                                   PRD04499
046418     SET WS-SCAN-IDX TO 2                                         PRD04500
046419 413-SCAN-SCHEME-CHAR.                                            PRD04501
046420     IF WS-SCAN-IDX > WS-TRIM-LEN OR WS-SCAN-IDX > 20             PRD04502
046421         GO TO 413-SCHEME-SCAN-DONE                               PRD04503
046422     END-IF                                                       PRD04504
046423     IF WS-TRIM-SOURCE (WS-SCAN-IDX:1) = ':'                      PRD04505
046424         MOVE WS-SCAN-IDX TO WS-URL-COLON-POS                     PRD04506
046425         GO TO 413-SCHEME-SCAN-DONE                               PRD04507
046426     END-IF                                                       PRD04508
046427     IF (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= 'A' AND               PRD04509
046428             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= 'Z')               PRD04510
046429         OR (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= 'a' AND            PRD04511
046430             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= 'z')               PRD04512
046431         OR (WS-TRIM-SOURCE (WS-SCAN-IDX:1) >= '0' AND            PRD04513
046432             WS-TRIM-SOURCE (WS-SCAN-IDX:1) <= '9')               PRD04514
046433         OR WS-TRIM-SOURCE (WS-SCAN-IDX:1) = '+'                  PRD04515
046434         OR WS-TRIM-SOURCE (WS-SCAN-IDX:1) = '-'                  PRD04516
046435         OR WS-TRIM-SOURCE (WS-SCAN-IDX:1) = '.'                  PRD04517
046436             ADD 1 TO WS-SCAN-IDX                                 PRD04518
046437             GO TO 413-SCAN-SCHEME-CHAR                           PRD04519
046438     END-IF                                                       PRD04520
046439 413-SCHEME-SCAN-DONE.                                            PRD04521
046440     IF WS-URL-COLON-POS = 0 OR WS-TRIM-LEN <= WS-URL-COLON-POS   PRD04522
046441         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04523
046442     END-IF.                                                      PRD04524
046900 413-VALIDATE-IMAGE-URL-EXIT.                                     PRD04540
047000     EXIT.                                                        PRD04550
047100******************************************************************PRD04560
047200 414-VALIDATE-DESCRIPTION.                                        PRD04570
047300     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04580
047400     MOVE PROD-DESCRIPTION TO WS-TRIM-SOURCE                      PRD04590
047500     MOVE 5000 TO WS-TRIM-MAXLEN                                  PRD04600
047600     PERFORM 050-TRIM-FIELD THRU 050-TRIM-FIELD-EXIT     PRD04610
047700     IF WS-TRIM-LEN < 10 OR WS-TRIM-LEN > 5000                    PRD04620
047800         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04630
047900     END-IF.                                                      PRD04640
048000******************************************************************PRD04650
048100*    415-VALIDATE-PRICE / 416-VALIDATE-RATING -- RANGE CHECKS.   *PRD04660
048200*    DECIMAL PLACES ARE ENFORCED STRUCTURALLY BY THE PACKED      *PRD04670
048300*    PICTURE CLAUSE IN PRDMSTR, SO ONLY THE BOUNDS ARE CHECKED   *PRD04680
048400*    HERE (NORMALIZATION/ROUNDING HAPPENS ON OUTPUT, NOT INPUT). *PRD04690
048500******************************************************************PRD04700
048600 415-VALIDATE-PRICE.                                              PRD04710
048700     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04720
048800     IF PROD-PRICE < 0 OR PROD-PRICE > 999999.99                  PRD04730
048900         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04740
049000     END-IF.                                                      PRD04750
049100 416-VALIDATE-RATING.                                             PRD04760
049200     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04770
049300     IF PROD-RATING < 0 OR PROD-RATING > 5.0                      PRD04780
049400         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04790
049500     END-IF.                                                      PRD04800
049520******************************************************************PRD04802
049540*    417-VALIDATE-SPEC-COUNT -- SPECS MAY BE NULL/EMPTY, BUT IF  *PRD04804
049560*    PRESENT THE COUNT MUST NOT EXCEED 50 (ALSO THE PHYSICAL     *PRD04806
049580*    LIMIT OF PROD-SPEC-TABLE'S OCCURS DEPENDING ON -- A COUNT   *PRD04808
049600*    OVER 50 WOULD RUN THE TABLE OUT OF BOUNDS DOWNSTREAM).      *PRD04809
049620******************************************************************PRD04810
049640 417-VALIDATE-SPEC-COUNT.                                        PRD04812
049660     MOVE 'YES' TO WS-FIELD-VALID-SW                              PRD04814
049680     IF PROD-SPEC-COUNT > 50                                      PRD04816
049700         MOVE 'NO ' TO WS-FIELD-VALID-SW                          PRD04818
049720     END-IF.                                                      PRD04820
049740******************************************************************PRD04822
049760*    500-ACCUMULATE-STATS -- CALL PRDSTAT1 ONCE PER FOUND PRODUCT*PRD04820
049800******************************************************************PRD04830
049900 500-ACCUMULATE-STATS.                                            PRD04840
050000     CALL 'PRDSTAT1' USING PRODUCT-MASTER-REC STATS-AREA.         PRD04850
050100******************************************************************PRD04860
050200*    520-FIND-COMMON-SPECS -- NEEDS THE FULL FOUND SET, SO IT    *PRD04870
050300*    IS NOT PART OF PRDSTAT1'S PER-PRODUCT PASS.  A SPEC KEY IS  *PRD04880
050400*    COMMON WHEN IT APPEARS ON EVERY PRODUCT IN THE SET.         *PRD04890
050500******************************************************************PRD04900
050600 520-FIND-COMMON-SPECS.                                           PRD04910
050700     MOVE 0 TO STA-COMMON-SPEC-COUNT                              PRD04920
050800     IF STA-ALL-SPEC-COUNT = 0                                    PRD04930
050900         GO TO 520-FIND-COMMON-SPECS-EXIT                        PRD04940
051000     END-IF                                                       PRD04950
051100     SET STA-ALLKEY-IDX TO 1                                      PRD04960
051200 520-CHECK-ALL-KEY.                                               PRD04970
051300     IF STA-ALLKEY-IDX > STA-ALL-SPEC-COUNT                       PRD04980
051400         GO TO 520-FIND-COMMON-SPECS-EXIT                        PRD04990
051500     END-IF                                                       PRD05000
051600     MOVE 'YES' TO WS-FOUND-IN-ALL-SW                             PRD05010
051700     SET WS-SET-IDX TO 1                                          PRD05020
051800 520-CHECK-ONE-PRODUCT.                                           PRD05030
051900     IF WS-SET-IDX > STA-FOUND-COUNT                              PRD05040
052000         GO TO 520-CHECK-DONE                                    PRD05050
052100     END-IF                                                       PRD05060
052200     SET STA-PROD-IDX TO WS-SET-IDX                               PRD05070
052300     MOVE 'NO ' TO WS-DUP-FOUND-SW                                PRD05080
052400     IF STA-PROD-SPEC-COUNT (STA-PROD-IDX) > 0                    PRD05090
052500         SET STA-PRODKEY-IDX TO 1                                 PRD05100
052600         SEARCH STA-PROD-SPEC-KEYS                               PRD05110
052700             AT END NEXT SENTENCE                                PRD05120
052800             WHEN STA-PROD-SPEC-KEYS (STA-PROD-IDX,               PRD05130
052900                     STA-PRODKEY-IDX) =                           PRD05140
053000                     STA-ALL-SPEC-KEYS (STA-ALLKEY-IDX)          PRD05150
053100                 MOVE 'YES' TO WS-DUP-FOUND-SW                   PRD05160
053200         END-SEARCH                                               PRD05170
053300     END-IF                                                       PRD05180
053400     IF NOT ID-ALREADY-SEEN                                       PRD05190
053500         MOVE 'NO ' TO WS-FOUND-IN-ALL-SW                         PRD05200
053600         GO TO 520-CHECK-DONE                                     PRD05210
053700     END-IF                                                       PRD05220
053800     SET WS-SET-IDX UP BY 1                                       PRD05230
053900     GO TO 520-CHECK-ONE-PRODUCT.                                 PRD05240
054000 520-CHECK-DONE.                                                  PRD05250
054100     IF SPEC-KEY-IN-ALL-PRODUCTS                                  PRD05260
054200         ADD 1 TO STA-COMMON-SPEC-COUNT                           PRD05270
054300         SET STA-COMKEY-IDX TO STA-COMMON-SPEC-COUNT              PRD05280
054400         MOVE STA-ALL-SPEC-KEYS (STA-ALLKEY-IDX)                  PRD05290
054500             TO STA-COMMON-SPEC-KEYS (STA-COMKEY-IDX)            PRD05300
054600     END-IF                                                       PRD05310
054700     SET STA-ALLKEY-IDX UP BY 1                                   PRD05320
054800     GO TO 520-CHECK-ALL-KEY.                                     PRD05330
054900 520-FIND-COMMON-SPECS-EXIT.                                      PRD05340
055000     EXIT.                                                        PRD05350
055100******************************************************************PRD05360
055200*    600-PRICE-ANALYSIS / 620-RATING-ANALYSIS -- MOVE THE        *PRD05370
055300*    FINISHED STATS-AREA GROUPS INTO THE REPORT RECORD.          *PRD05380
055400******************************************************************PRD05390
055500 600-PRICE-ANALYSIS.                                              PRD05400
055600     MOVE STA-CHEAP-ID       TO RPT-CHEAPEST-ID                  PRD05410
055700     MOVE STA-EXPENSIVE-ID   TO RPT-MOST-EXPENSIVE-ID            PRD05420
055800     MOVE STA-PRICE-RANGE    TO RPT-PRICE-RANGE                  PRD05430
055900     MOVE STA-PRICE-AVG      TO RPT-AVERAGE-PRICE.                PRD05440
056000 620-RATING-ANALYSIS.                                             PRD05450
056100     MOVE STA-BEST-ID        TO RPT-BEST-RATED-ID                PRD05460
056200     MOVE STA-LOWEST-ID      TO RPT-LOWEST-RATED-ID              PRD05470
056300     MOVE STA-RATING-AVG     TO RPT-AVERAGE-RATING               PRD05480
056400     MOVE STA-RATING-RANGE   TO RPT-RATING-RANGE                 PRD05490
056500     MOVE STA-HIGHLY-RATED-COUNT TO RPT-HIGHLY-RATED-COUNT.      PRD05500
057000******************************************************************PRD05560
057100*    640-SPEC-ANALYSIS / 645-BUILD-SPEC-COMPARE-TABLE -- SPEC    *PRD05570
057200*    COUNTS TO THE REPORT, MOST-FEATURED ID ALREADY TRACKED BY   *PRD05580
057300*    PRDSTAT1 DURING THE ACCUMULATION PASS.                      *PRD05590
057400******************************************************************PRD05600
057500 640-SPEC-ANALYSIS.                                               PRD05610
057600     MOVE STA-COMMON-SPEC-COUNT TO RPT-COMMON-SPEC-COUNT         PRD05620
057700     MOVE STA-ALL-SPEC-COUNT    TO RPT-ALL-SPEC-COUNT            PRD05630
057800     MOVE STA-FEATURED-ID       TO RPT-MOST-FEATURED-ID          PRD05640
057900     PERFORM 645-BUILD-SPEC-COMPARE-TABLE THRU                   PRD05650
057950         645-BUILD-SPEC-COMPARE-TABLE-EXIT.                      PRD05651
058000 645-BUILD-SPEC-COMPARE-TABLE.                                    PRD05660
058100*    THE FULL KEY-BY-KEY COMPARE TABLE (WHICH PRODUCTS SHARE     *PRD05670
058200*    AND WHICH DIFFER ON EACH SPEC KEY) HAS NO PERMANENT OUTPUT  *PRD05680
058300*    SLOT IN COMPARISON-RPT-REC -- EACH COMMON KEY IS MATCHED    *PRD05690
058310*    AGAINST EVERY FOUND PRODUCT'S OWN SPEC-KEY LIST BELOW AND   *PRD05691
058320*    DISPLAYED AS A TRAILER LINE, 'N/A' WHEN A PRODUCT HAS NO    *PRD05692
058330*    ENTRY FOR THAT KEY -- SEE PRDPAIR2 FOR THE TWO-PRODUCT      *PRD05693
058340*    VERSION, REQ 7188 (AUDIT FINDING).                          *PRD05694
058350     IF STA-COMMON-SPEC-COUNT = 0                                 PRD05695
058360         GO TO 645-BUILD-SPEC-COMPARE-TABLE-EXIT                 PRD05696
058370     END-IF                                                       PRD05697
058380     SET STA-COMKEY-IDX TO 1                                      PRD05698
058390 645-NEXT-KEY.                                                    PRD05699
058400     IF STA-COMKEY-IDX > STA-COMMON-SPEC-COUNT                    PRD05700
058410         GO TO 645-BUILD-SPEC-COMPARE-TABLE-EXIT                 PRD05701
058420     END-IF                                                       PRD05702
058430     SET STA-PROD-IDX TO 1                                        PRD05703
058440 645-NEXT-PRODUCT.                                                PRD05704
058450     IF STA-PROD-IDX > STA-FOUND-COUNT                            PRD05705
058460         SET STA-COMKEY-IDX UP BY 1                               PRD05706
058470         GO TO 645-NEXT-KEY                                       PRD05707
058480     END-IF                                                       PRD05708
058490     MOVE 'N/A' TO WS-SPECTBL-VALUE                               PRD05709
058500     SET STA-PRODKEY-IDX TO 1                                     PRD05710
058510 645-SEARCH-PRODKEY.                                              PRD05711
058520     IF STA-PRODKEY-IDX > STA-PROD-SPEC-COUNT (STA-PROD-IDX)      PRD05712
058530         GO TO 645-SEARCH-PRODKEY-DONE                            PRD05713
058540     END-IF                                                       PRD05714
058550     IF STA-COMMON-SPEC-KEYS (STA-COMKEY-IDX) =                   PRD05715
058560             STA-PROD-SPEC-KEYS (STA-PROD-IDX, STA-PRODKEY-IDX)   PRD05716
058570         MOVE STA-PROD-SPEC-VALUES (STA-PROD-IDX, STA-PRODKEY-IDX)PRD05717
058580             TO WS-SPECTBL-VALUE                                  PRD05718
058590         GO TO 645-SEARCH-PRODKEY-DONE                            PRD05719
058600     END-IF                                                       PRD05720
058610     SET STA-PRODKEY-IDX UP BY 1                                  PRD05721
058620     GO TO 645-SEARCH-PRODKEY.                                    PRD05722
058630 645-SEARCH-PRODKEY-DONE.                                         PRD05723
058640     DISPLAY 'PRDCMPR - SPEC COMPARE KEY='                        PRD05724
058650         STA-COMMON-SPEC-KEYS (STA-COMKEY-IDX)                    PRD05725
058660         ' PRODUCT=' STA-PROD-ID (STA-PROD-IDX)                   PRD05726
058670         ' VALUE=' WS-SPECTBL-VALUE                              PRD05727
058680     SET STA-PROD-IDX UP BY 1                                     PRD05728
058690     GO TO 645-NEXT-PRODUCT.                                      PRD05729
058700 645-BUILD-SPEC-COMPARE-TABLE-EXIT.                               PRD05730
058710     EXIT.                                                        PRD05731
058720******************************************************************PRD05739
058800*    660-BEST-VALUE-FORMULA -- NOT MEMOIZED PER THE SPEC: EACH   *PRD05740
058900*    CANDIDATE'S MAXPRICE-IN-SET IS RECOMPUTED FRESH EVERY PASS. *PRD05750
058910*    RAW VIEWS OF THE PACKED WORK FIELDS ARE DISPLAYED PER       *PRD05751
058920*    CANDIDATE BELOW FOR OPS TO DUMP-CHECK A BAD SCORE.          *PRD05752
059000******************************************************************PRD05760
059100 660-BEST-VALUE-FORMULA.                                          PRD05770
059200     MOVE -1 TO WS-BEST-VALUE-SCORE                              PRD05780
059300     MOVE 0  TO WS-BEST-VALUE-IDX                                PRD05790
059400     SET WS-SET-IDX TO 1                                          PRD05800
059500 660-SCORE-NEXT-CANDIDATE.                                        PRD05810
059600     IF WS-SET-IDX > STA-FOUND-COUNT                              PRD05820
059700         GO TO 660-BEST-VALUE-FORMULA-EXIT                       PRD05830
059800     END-IF                                                       PRD05840
059900     SET STA-PROD-IDX TO WS-SET-IDX                               PRD05850
060000     MOVE 0 TO WS-MAX-PRICE-IN-SET                                PRD05860
060100     SET WS-OTHER-IDX TO 1                                        PRD05870
060200 660-FIND-MAX-PRICE.                                              PRD05880
060300     IF WS-OTHER-IDX > STA-FOUND-COUNT                            PRD05890
060400         GO TO 660-MAX-PRICE-DONE                                 PRD05900
060500     END-IF                                                       PRD05910
060600     IF STA-PROD-PRICE (WS-OTHER-IDX) > WS-MAX-PRICE-IN-SET       PRD05920
060700         MOVE STA-PROD-PRICE (WS-OTHER-IDX)                       PRD05930
060800             TO WS-MAX-PRICE-IN-SET                               PRD05940
060900     END-IF                                                       PRD05950
061000     SET WS-OTHER-IDX UP BY 1                                     PRD05960
061100     GO TO 660-FIND-MAX-PRICE.                                    PRD05970
061200 660-MAX-PRICE-DONE.                                              PRD05980
061300     IF WS-MAX-PRICE-IN-SET = 0                                   PRD05990
061400         MOVE 1 TO WS-MAX-PRICE-IN-SET                            PRD06000
061500     END-IF                                                       PRD06010
061600     COMPUTE WS-CAND-NORM-PRICE ROUNDED =                         PRD06020
061700         STA-PROD-PRICE (STA-PROD-IDX) / WS-MAX-PRICE-IN-SET      PRD06030
061900     COMPUTE WS-CAND-NORM-RATING ROUNDED =                        PRD06050
062000         STA-PROD-RATING (STA-PROD-IDX) / 5                       PRD06060
062100     IF WS-CAND-NORM-PRICE = 0                                    PRD06070
062150         MOVE 9999.9999 TO WS-CAND-VALUE-SCORE                    PRD06075
062200     ELSE                                                         PRD06080
062250         COMPUTE WS-CAND-VALUE-SCORE ROUNDED =                    PRD06085
062300             WS-CAND-NORM-RATING / WS-CAND-NORM-PRICE             PRD06090
062320             ON SIZE ERROR                                        PRD06092
062340                 MOVE 9999.9999 TO WS-CAND-VALUE-SCORE            PRD06094
062360         END-COMPUTE                                              PRD06096
062400     END-IF                                                       PRD06100
062500     IF WS-CAND-VALUE-SCORE > WS-BEST-VALUE-SCORE                 PRD06110
062600         MOVE WS-CAND-VALUE-SCORE TO WS-BEST-VALUE-SCORE          PRD06120
062700         MOVE WS-SET-IDX          TO WS-BEST-VALUE-IDX           PRD06130
062800     END-IF                                                       PRD06140
062810     DISPLAY 'PRDCMPR - VALUE SCORE CAND ' WS-SET-IDX             PRD06142
062820         ' MAXPRICE RAW=' WS-MAX-PRICE-RAW                       PRD06144
062830         ' SCORE RAW=' WS-VALUE-SCORE-RAW                        PRD06146
062900     SET WS-SET-IDX UP BY 1                                       PRD06150
063000     GO TO 660-SCORE-NEXT-CANDIDATE.                              PRD06160
063100 660-BEST-VALUE-FORMULA-EXIT.                                     PRD06170
063200     EXIT.                                                        PRD06180
063300******************************************************************PRD06190
063400*    665-BUILD-RECOMMENDATIONS -- BEST-VALUE, BUDGET (CHEAPEST), *PRD06200
063500*    PREMIUM (HIGHEST-RATED) PICKS INTO THE REPORT RECORD.       *PRD06210
063600******************************************************************PRD06220
063700 665-BUILD-RECOMMENDATIONS.                                       PRD06230
063800     IF WS-BEST-VALUE-IDX > 0                                     PRD06240
063900         SET STA-PROD-IDX TO WS-BEST-VALUE-IDX                    PRD06250
064000         MOVE STA-PROD-ID (STA-PROD-IDX)   TO RPT-BEST-VALUE-ID  PRD06260
064050         MOVE STA-PROD-NAME (STA-PROD-IDX) TO WS-BESTVALUE-NAME   PRD06265
064100     END-IF                                                       PRD06270
064200     MOVE RPT-CHEAPEST-ID   TO RPT-BUDGET-ID                      PRD06280
064300     MOVE RPT-BEST-RATED-ID TO RPT-PREMIUM-ID.                    PRD06290
064310******************************************************************PRD06291
064320*    666-DISPLAY-RECOMMENDATIONS -- FIXED TITLE/DESCRIPTION/     *PRD06292
064330*    REASON TEXT FOR EACH RECOMMENDATION, IN THE FIXED ORDER     *PRD06293
064340*    BEST-VALUE, BUDGET-FRIENDLY, PREMIUM-CHOICE, REQ 6114.  A   *PRD06294
064350*    RECOMMENDATION IS SKIPPED ENTIRELY WHEN ITS BASIS PRODUCT   *PRD06295
064360*    ID IS BLANK (FOUND SET WAS EMPTY FOR THAT BASIS).  NO RPT-  *PRD06296
064370*    FIELD HOLDS THIS TEXT (SEE NOTE AT 690 BELOW) SO IT IS      *PRD06297
064380*    DISPLAYED HERE AS A DIAGNOSTIC TRAILER.                     *PRD06298
064390******************************************************************PRD06299
064400 666-DISPLAY-RECOMMENDATIONS.                                    PRD06300
064410     IF RPT-BEST-VALUE-ID NOT = SPACES                           PRD06301
064420         DISPLAY 'RECOMMENDATION: BEST VALUE FOR MONEY -- '      PRD06302
064430             RPT-BEST-VALUE-ID                                   PRD06303
064440         DISPLAY '   THIS PRODUCT OFFERS THE BEST BALANCE OF '   PRD06304
064450             'PRICE, QUALITY, AND FEATURES'                      PRD06305
064460         DISPLAY '   REASON: OPTIMAL PRICE-TO-RATING RATIO '     PRD06306
064470             'WITH COMPREHENSIVE FEATURES'                       PRD06307
064480     END-IF                                                       PRD06308
064490     IF RPT-BUDGET-ID NOT = SPACES                               PRD06309
064500         DISPLAY 'RECOMMENDATION: MOST AFFORDABLE OPTION -- '    PRD06310
064510             RPT-BUDGET-ID                                       PRD06311
064520         DISPLAY '   BEST CHOICE IF BUDGET IS YOUR PRIMARY '     PRD06312
064530             'CONCERN'                                            PRD06313
064540         DISPLAY '   REASON: LOWEST PRICE AMONG COMPARED '       PRD06314
064550             'PRODUCTS'                                          PRD06315
064560     END-IF                                                       PRD06316
064570     IF RPT-PREMIUM-ID NOT = SPACES                               PRD06317
064580         DISPLAY 'RECOMMENDATION: HIGHEST QUALITY -- '            PRD06318
064590             RPT-PREMIUM-ID                                       PRD06319
064600         DISPLAY '   TOP-RATED PRODUCT WITH THE BEST CUSTOMER '  PRD06320
064610             'SATISFACTION'                                       PRD06321
064620         DISPLAY '   REASON: HIGHEST CUSTOMER RATING AMONG '     PRD06322
064630             'COMPARED PRODUCTS'                                  PRD06323
064640     END-IF.                                                      PRD06324
064650******************************************************************PRD06390
064660*    680-BUILD-INSIGHTS -- NARRATIVE INSIGHT LINES.  NO RPT-     *PRD06394
064670*    FIELD HOLDS THEM (SEE NOTE AT 690 BELOW) SO THEY ARE        *PRD06396
064680*    DISPLAYED HERE, IN FIXED ORDER, REQ 6114.                   *PRD06398
064690******************************************************************PRD06399
064700 680-BUILD-INSIGHTS.                                              PRD06401
065000     MOVE RPT-PRICE-RANGE TO WS-ED-PRICE                          PRD06303
065100     DISPLAY 'INSIGHT: PRICE RANGE: $' WS-ED-PRICE                PRD06305
065150         ' ACROSS ALL PRODUCTS'                                   PRD06307
065200     MOVE RPT-RATING-RANGE TO WS-ED-RATING                        PRD06309
065250     DISPLAY 'INSIGHT: RATING VARIANCE: ' WS-ED-RATING            PRD06311
065300         ' POINTS BETWEEN HIGHEST AND LOWEST RATED'               PRD06313
065350     IF RPT-HIGHLY-RATED-COUNT > 0                                PRD06315
065400         DISPLAY 'INSIGHT: ' RPT-HIGHLY-RATED-COUNT ' OUT OF '    PRD06317
065450             RPT-TOTAL-FOUND                                      PRD06319
065500             ' PRODUCTS ARE HIGHLY RATED (4.5+ STARS)'            PRD06321
065550     END-IF                                                       PRD06323
065600     IF RPT-COMMON-SPEC-COUNT > 0                                 PRD06325
065650         DISPLAY 'INSIGHT: PRODUCTS SHARE ' RPT-COMMON-SPEC-COUNT PRD06327
065700             ' COMMON SPECIFICATIONS OUT OF '                     PRD06329
065750             RPT-ALL-SPEC-COUNT ' TOTAL FEATURES'                 PRD06331
065800     END-IF.                                                      PRD06333
065900******************************************************************PRD06335
066000*    685-BUILD-CONCLUSION -- ONE PLAIN-LANGUAGE SUMMARY SENTENCE,*PRD06337
066100*    FIXED FORMS FOR 0 AND 1 PRODUCTS, NAMED-PRODUCT FORM OTHER- *PRD06339
066200*    WISE (SEE REQ 6114 AND THE TIE-BREAK FIX AT REQ 6540).      *PRD06341
066300******************************************************************PRD06343
066400 685-BUILD-CONCLUSION.                                            PRD06345
066500     MOVE SPACES TO WS-CONCLUSION-WORK                            PRD06347
066600     IF STA-FOUND-COUNT = 0                                       PRD06349
066700         MOVE 'No products available for comparison.'             PRD06351
066750             TO WS-CONCLUSION-WORK                                PRD06353
066800     ELSE                                                         PRD06355
066850         IF STA-FOUND-COUNT = 1                                   PRD06357
066900             MOVE 'Only one product available for comparison.'    PRD06359
066950                 TO WS-CONCLUSION-WORK                            PRD06361
067000         ELSE                                                     PRD06363
067050             IF RPT-BEST-VALUE-ID = RPT-BEST-RATED-ID             PRD06365
067100                 AND RPT-BEST-VALUE-ID = RPT-CHEAPEST-ID          PRD06367
067150                 STRING WS-BESTVALUE-NAME DELIMITED BY SPACE      PRD06369
067200                     ' stands out as the clear winner across '    PRD06371
067250                         DELIMITED BY SIZE                        PRD06373
067300                     'all categories.' DELIMITED BY SIZE          PRD06375
067350                     INTO WS-CONCLUSION-WORK                      PRD06377
067400                 END-STRING                                       PRD06379
067450             ELSE                                                 PRD06381
067500                 STRING 'Each product has its strengths: '        PRD06383
067550                         DELIMITED BY SIZE                        PRD06385
067600                     WS-BESTVALUE-NAME DELIMITED BY SPACE         PRD06387
067650                     ' for value, ' DELIMITED BY SIZE             PRD06389
067700                     STA-BEST-NAME DELIMITED BY SPACE             PRD06391
067750                     ' for quality, and ' DELIMITED BY SIZE       PRD06393
067800                     STA-CHEAP-NAME DELIMITED BY SPACE            PRD06395
067850                     ' for budget-conscious buyers.'              PRD06397
067900                         DELIMITED BY SIZE                        PRD06399
067950                     INTO WS-CONCLUSION-WORK                      PRD06401
068000                 END-STRING                                       PRD06403
068050             END-IF                                               PRD06405
068100         END-IF                                                   PRD06407
068150     END-IF                                                       PRD06409
068200     MOVE WS-CONCLUSION-WORK TO RPT-CONCLUSION.                   PRD06411
068300******************************************************************PRD06500
068400*    690-DISPLAY-RUN-SUMMARY -- DIAGNOSTIC TRAILER.  NEITHER     *PRD06510
068500*    COMPARISON-RPT-REC NOR PAIR-RPT-REC HAS OUTPUT FIELDS FOR   *PRD06520
068600*    THE FULL INSIGHT TEXT, SO THIS IS THE SHOP'S USUAL          *PRD06530
068700*    DISPLAY-AND-LET-OPS-READ-THE-SYSOUT HABIT (SEE SAM1V).      *PRD06540
068800******************************************************************PRD06550
068900 690-DISPLAY-RUN-SUMMARY.                                         PRD06560
069000     MOVE STA-PRICE-AVG TO WS-ED-PRICE                            PRD06570
069100     MOVE STA-RATING-AVG TO WS-ED-RATING                          PRD06580
069200     DISPLAY '***** PRDCMPR RUN SUMMARY *****'                    PRD06590
069300     DISPLAY 'REQUESTED..: ' RPT-TOTAL-REQUESTED                  PRD06600
069400     DISPLAY 'FOUND......: ' RPT-TOTAL-FOUND                      PRD06610
069500     DISPLAY 'NOT FOUND..: ' WS-NOTFOUND-COUNT                    PRD06620
069600     DISPLAY 'CHEAPEST...: ' RPT-CHEAPEST-ID                      PRD06630
069700     DISPLAY 'PREMIUM....: ' RPT-MOST-EXPENSIVE-ID                PRD06640
069800     DISPLAY 'AVG PRICE..: ' WS-ED-PRICE                          PRD06650
069900     DISPLAY 'BEST RATED.: ' RPT-BEST-RATED-ID                    PRD06660
070000     DISPLAY 'AVG RATING.: ' WS-ED-RATING                         PRD06670
070100     DISPLAY 'BEST VALUE.: ' RPT-BEST-VALUE-ID                    PRD06680
070200     DISPLAY 'COMMON SPECS: ' STA-COMMON-SPEC-COUNT               PRD06690
070300     DISPLAY 'CONCLUSION.: ' RPT-CONCLUSION                       PRD06700
070400     PERFORM 695-DISPLAY-NOTFOUND-IDS THRU                        PRD06705
070450         695-DISPLAY-NOTFOUND-IDS-EXIT.                  PRD06706
070500******************************************************************PRD06708
070600 695-DISPLAY-NOTFOUND-IDS.                                        PRD06712
070700     SET WS-ALL-IDX TO 1                                          PRD06716
070800 695-DISPLAY-NEXT-ID.                                             PRD06720
070900     IF WS-ALL-IDX > WS-NOTFOUND-COUNT                            PRD06724
071000         GO TO 695-DISPLAY-NOTFOUND-IDS-EXIT                      PRD06728
071100     END-IF                                                       PRD06732
071200     DISPLAY '  NOT FOUND/REJECTED ID: '                          PRD06740
071300         WS-NOTFOUND-IDS (WS-ALL-IDX)                             PRD06750
071400     SET WS-ALL-IDX UP BY 1                                       PRD06760
071500     GO TO 695-DISPLAY-NEXT-ID.                                   PRD06764
071600 695-DISPLAY-NOTFOUND-IDS-EXIT.                                   PRD06768
071700     EXIT.                                                        PRD06772
071800******************************************************************PRD06840
071900*    700-PAIRWISE-COMPARE -- CALLS PRDPAIR2 WHEN FOUND COUNT = 2 *PRD06850
072000******************************************************************PRD06860
072100 700-PAIRWISE-COMPARE.                                            PRD06870
072200     INITIALIZE PAIR-RPT-REC                                      PRD06880
072300     CALL 'PRDPAIR2' USING STA-PRODUCT-TABLE (1)                  PRD06890
072400         STA-PRODUCT-TABLE (2) PAIR-RPT-REC                       PRD06900
072500     WRITE PAIRRPT-FILE-REC FROM PAIR-RPT-REC                     PRD06910
072600     IF NOT PAIRRPT-OK                                            PRD06920
072700         DISPLAY 'PRDCMPR - PAIRRPT WRITE ERROR, STATUS = '       PRD06930
072800             WS-PAIRRPT-STATUS                                    PRD06940
072900     END-IF                                                       PRD06950
073000     DISPLAY 'PAIR RESULT: ' PAIR-OVERALL-RESULT.                 PRD06960
073100******************************************************************PRD07020
073200*    750-WRITE-COMPARISON-REPORT                                 *PRD07030
073300******************************************************************PRD07040
073400 750-WRITE-COMPARISON-REPORT.                                     PRD07050
073500     WRITE CMPRPT-FILE-REC FROM COMPARISON-RPT-REC                PRD07060
073600     IF NOT CMPRPT-OK                                             PRD07070
073700         DISPLAY 'PRDCMPR - CMPRPT WRITE ERROR, STATUS = '        PRD07080
073800             WS-CMPRPT-STATUS                                     PRD07090
073900     END-IF.                                                      PRD07100
074000******************************************************************PRD07160
074100*    800-OPEN-FILES / 900-CLOSE-FILES                            *PRD07170
074200******************************************************************PRD07180
074300 800-OPEN-FILES.                                                  PRD07190
074400     ACCEPT WS-CURR-DATE-ALPHA FROM DATE                          PRD07200
074500     OPEN INPUT  PRODMSTR-FILE                                    PRD07210
074600     IF NOT PRODMSTR-OK                                           PRD07220
074700         DISPLAY 'PRDCMPR - PRODMSTR OPEN ERROR, STATUS = '       PRD07230
074800             WS-PRODMSTR-STATUS                                   PRD07240
074900         STOP RUN                                                 PRD07250
075000     END-IF                                                       PRD07260
075100     OPEN INPUT  CMPREQ-FILE                                      PRD07270
075200     OPEN OUTPUT CMPRPT-FILE                                      PRD07280
075300     OPEN OUTPUT PAIRRPT-FILE                                     PRD07290
075400     DISPLAY 'PRDCMPR STARTED ' WS-CURR-DATE-ALPHA.               PRD07300
075500 900-CLOSE-FILES.                                                 PRD07310
075600     CLOSE PRODMSTR-FILE                                          PRD07320
075700     CLOSE CMPREQ-FILE                                            PRD07330
075800     CLOSE CMPRPT-FILE                                            PRD07340
075900     CLOSE PAIRRPT-FILE                                           PRD07350
076000     DISPLAY 'PRDCMPR ENDED.'.                                    PRD07360

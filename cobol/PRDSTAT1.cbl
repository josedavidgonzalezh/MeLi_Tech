000100 IDENTIFICATION DIVISION.                                       PS100010
000200******************************************************************PS100020
000300*  PRDSTAT1  --  PRODUCT COMPARISON STATISTICS ACCUMULATOR      *PS100030
000400*                                                                *PS100040
000500*  CALLED ONCE PER FOUND PRODUCT BY PRDCMPR (SEE 500-ACCUMULATE- *PS100050
000600*  STATS THERE).  RUNS THE RUNNING MIN/MAX/SUM PASS OVER PRICE,  *PS100060
000700*  RATING AND SPECIFICATION-KEY DATA INTO THE SHARED STATS-AREA  *PS100080
000800*  (COPYBOOK PRDSTTW).  STATS-AREA IS INITIALIZED ONCE PER RUN   *PS100090
000900*  BY PRDCMPR BEFORE THE FIRST CALL, SO STA-FOUND-COUNT = 1      *PS100100
001000*  MARKS THE FIRST CALL OF A RUN (PRIMING) -- NO SEPARATE        *PS100110
001100*  FIRST-TIME SWITCH IS CARRIED BY THIS PROGRAM.                 *PS100120
001200*                                                                *PS100130
001300*  LINKAGE:                                                      *PS100140
001400*      1: PRODUCT-MASTER-REC  (PASSED, NOT CHANGED)              *PS100150
001500*      2: STATS-AREA          (PASSED AND MODIFIED)              *PS100160
001600*                                                                *PS100170
001700*  HISTORY                                                      *PS100180
001800*  -------                                                      *PS100190
001900*  00-03-17  LJP  ORIGINAL, FEATURE COMPARISON PROJECT REQ 5820   REQ5820P
002000*  00-03-17  LJP  PRICE AND RATING RUNNING STATS, CLONED FROM     REQ5820P
002100*                 THE PATTERN IN SAM1V/SAMOS3                     REQ5820P
002200*  00-04-02  LJP  ADDED 300-ACCUM-SPEC-STATS, ALL-SPEC-KEYS       REQ5820P
002300*                 UNION BUILD (310-ADD-KEY-TO-UNION)              REQ5820P
002400*  99-01-06  TMH  Y2K REVIEW -- NO DATE FIELDS PROCESSED, NO      PS100240
002500*                 CHANGE REQUIRED                                PS100250
002600*  02-10-08  LJP  ADDED HIGHLY-RATED COUNT AND PER-PRODUCT        REQ6114P
002700*                 HIGHLY-RATED SWITCH, REQ 6114                  REQ6114P
002800*  05-01-11  DWS  CONFIRMED TIE RULE IS "REPLACE ONLY ON A        REQ6540P
002900*                 STRICTLY BETTER VALUE" SO THE EARLIER-LISTED    REQ6540P
003000*                 PRODUCT WINS TIES, PER AUDIT REQ 6540 -- NO     REQ6540P
003100*                 CODE CHANGE, COMMENT ADDED FOR CLARITY          REQ6540P
003110*  11-03-22  DWS  DROPPED UPSI-0/PRD-RERUN-SWITCH AND CLASS       REQ7188P
003120*                 NUMERIC-RATING-CHAR FROM SPECIAL-NAMES -- BOTH  REQ7188P
003130*                 WERE NEVER SET OR TESTED ANYWHERE IN THIS       REQ7188P
003140*                 PROGRAM, REQ 7188 (AUDIT FINDING)               REQ7188P
003150*  11-04-19  DWS  ADDED A 77-LEVEL ITEM FOR THE LONE SPEC         REQ7203P
003160*                 SUBSCRIPT, AND WIRED WS-DIAG-PRICE-RAW/RATING-  REQ7203P
003170*                 RAW/SPEC-COUNT-RAW (FORMERLY UNUSED REDEFINES)  REQ7203P
003180*                 INTO THE 000-MAIN TRACE DISPLAY, REQ 7203       REQ7203P
003190*                 (AUDIT FINDING)                                 REQ7203P
003200******************************************************************PS100270
003300 PROGRAM-ID.   PRDSTAT1.                                        PS100280
003400 AUTHOR.       L J PELLETIER.                                   PS100290
003500 INSTALLATION. MERIDIAN DATA SYSTEMS -- CATALOG SYSTEMS GROUP.  PS100300
003600 DATE-WRITTEN. 03/17/00.                                        PS100310
003700 DATE-COMPILED.                                                 PS100320
003800 SECURITY.     NON-CONFIDENTIAL.  INTERNAL BATCH USE ONLY.      PS100330
003900 ENVIRONMENT DIVISION.                                          PS100340
004000 CONFIGURATION SECTION.                                         PS100350
004100 SOURCE-COMPUTER. IBM-370.                                      PS100360
004200 OBJECT-COMPUTER. IBM-370.                                      PS100370
004300 SPECIAL-NAMES.                                                 PS100380
004400     C01 IS TOP-OF-FORM.                                         PS100390
004700 INPUT-OUTPUT SECTION.                                          PS100420
004800 DATA DIVISION.                                                 PS100430
004900 WORKING-STORAGE SECTION.                                       PS100440
005000******************************************************************PS100450
005100*    RUN-STATUS AND SWITCHES                                    *PS100460
005200******************************************************************PS100470
005300 01  WS-PROGRAM-STATUS-AREA.                                    PS100480
005400     05  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.    PS100490
005500     05  FILLER                      PIC X(10).                 PS100500
005600 01  WS-SWITCHES.                                               PS100510
005700     05  WS-DUP-FOUND-SW             PIC X(03) VALUE 'NO '.     PS100520
005800         88  ID-ALREADY-SEEN             VALUE 'YES'.           PS100530
005900     05  FILLER                      PIC X(07).                 PS100540
005950*    LONE SUBSCRIPT, DECLARED 77-LEVEL PER SHOP HABIT.           PS100551
006000 77  WS-SPEC-IDX                     PIC 9(02) COMP.             PS100560
006300******************************************************************PS100580
006400*    PER-CALL DIAGNOSTIC FIELDS -- ALPHA VIEWS DISPLAY THE RAW   *PS100590
006500*    PACKED BYTES OF THE ACCUMULATOR SNAPSHOT IN THE 000-MAIN    *PS100600
006510*    TRACE LINE, SAME DUMP-STYLE HABIT AS SAM1V'S CALL TRACE.    *PS100601
006600******************************************************************PS100610
006700 01  WS-DIAGNOSTIC-AREA.                                        PS100620
006800     05  WS-DIAG-PRICE               PIC S9(6)V9(2) COMP-3.     PS100630
006900     05  WS-DIAG-PRICE-RAW REDEFINES WS-DIAG-PRICE              PS100640
006910         PIC X(05).                                             PS100641
007100     05  WS-DIAG-RATING              PIC S9(1)V9(1) COMP-3.     PS100660
007200     05  WS-DIAG-RATING-RAW REDEFINES WS-DIAG-RATING            PS100670
007210         PIC X(01).                                             PS100671
007400     05  WS-DIAG-SPEC-COUNT          PIC 9(02) COMP.            PS100690
007500     05  WS-DIAG-SPEC-COUNT-RAW REDEFINES WS-DIAG-SPEC-COUNT    PS100700
007510         PIC X(01).                                             PS100701
007700     05  FILLER                      PIC X(10).                 PS100720
007800 LINKAGE SECTION.                                                PS100730
007900 COPY PRDMSTR.                                                  PS100740
008000 COPY PRDSTTW.                                                  PS100750
008100******************************************************************PS100760
008200 PROCEDURE DIVISION USING PRODUCT-MASTER-REC, STATS-AREA.        PS100770
008300 000-MAIN.                                                       PS100780
008400     MOVE 'ACCUMULATING PRODUCT STATISTICS' TO WS-PROGRAM-STATUS PS100790
008500     MOVE PROD-PRICE       TO WS-DIAG-PRICE                      PS100800
008600     MOVE PROD-RATING      TO WS-DIAG-RATING                     PS100810
008700     MOVE PROD-SPEC-COUNT  TO WS-DIAG-SPEC-COUNT                 PS100820
008800     DISPLAY 'PRDSTAT1 - ACCUM ' PROD-ID ' PRICE=' WS-DIAG-PRICE PS100830
008810         ' RAW=' WS-DIAG-PRICE-RAW ' RATING=' WS-DIAG-RATING    PS100831
008900         ' RAW=' WS-DIAG-RATING-RAW ' SPECS=' WS-DIAG-SPEC-COUNT PS100840
008910         ' RAW=' WS-DIAG-SPEC-COUNT-RAW                          PS100841
009000     PERFORM 100-ACCUM-PRICE-STATS                               PS100850
009100     PERFORM 200-ACCUM-RATING-STATS                              PS100860
009200     PERFORM 300-ACCUM-SPEC-STATS THRU                           PS100870
009250         300-ACCUM-SPEC-STATS-EXIT                       PS100875
009300     MOVE 'PRDSTAT1 CALL COMPLETE' TO WS-PROGRAM-STATUS          PS100880
009400     GOBACK.                                                     PS100890
009500******************************************************************PS100900
009600*    100-ACCUM-PRICE-STATS -- RUNNING CHEAPEST/MOST-EXPENSIVE,   *PS100910
009700*    SUM, AVERAGE AND RANGE.  ON A TIE THE EARLIER-LISTED        *PS100920
009800*    PRODUCT STAYS THE RUNNING CHEAPEST/MOST-EXPENSIVE -- A NEW  *PS100930
009900*    CANDIDATE MUST BE STRICTLY BETTER TO REPLACE IT, REQ 6540.  *PS100940
010000******************************************************************PS100950
010100 100-ACCUM-PRICE-STATS.                                          PS100960
010200     IF STA-FOUND-COUNT = 1                                      PS100970
010300         MOVE PROD-ID    TO STA-CHEAP-ID                         PS100980
010400         MOVE PROD-NAME  TO STA-CHEAP-NAME                       PS100990
010500         MOVE PROD-PRICE TO STA-CHEAP-PRICE                      PS101000
010600         MOVE PROD-ID    TO STA-EXPENSIVE-ID                     PS101010
010700         MOVE PROD-NAME  TO STA-EXPENSIVE-NAME                   PS101020
010800         MOVE PROD-PRICE TO STA-EXPENSIVE-PRICE                  PS101030
010900     ELSE                                                        PS101040
011000         IF PROD-PRICE < STA-CHEAP-PRICE                         PS101050
011100             MOVE PROD-ID    TO STA-CHEAP-ID                     PS101060
011200             MOVE PROD-NAME  TO STA-CHEAP-NAME                   PS101070
011300             MOVE PROD-PRICE TO STA-CHEAP-PRICE                  PS101080
011400         END-IF                                                  PS101090
011500         IF PROD-PRICE > STA-EXPENSIVE-PRICE                     PS101100
011600             MOVE PROD-ID    TO STA-EXPENSIVE-ID                 PS101110
011700             MOVE PROD-NAME  TO STA-EXPENSIVE-NAME                PS101120
011800             MOVE PROD-PRICE TO STA-EXPENSIVE-PRICE              PS101130
011900         END-IF                                                  PS101140
012000     END-IF                                                      PS101150
012100     COMPUTE STA-PRICE-SUM = STA-PRICE-SUM + PROD-PRICE          PS101160
012200     COMPUTE STA-PRICE-AVG ROUNDED =                             PS101170
012300         STA-PRICE-SUM / STA-FOUND-COUNT                         PS101180
012400     COMPUTE STA-PRICE-RANGE =                                   PS101190
012500         STA-EXPENSIVE-PRICE - STA-CHEAP-PRICE.                  PS101200
012600******************************************************************PS101210
012700*    200-ACCUM-RATING-STATS -- RUNNING BEST/LOWEST RATED, SUM,   *PS101220
012800*    AVERAGE, RANGE AND HIGHLY-RATED COUNT (RATING >= 4.5).      *PS101230
012900******************************************************************PS101240
013000 200-ACCUM-RATING-STATS.                                         PS101250
013100     IF STA-FOUND-COUNT = 1                                      PS101260
013200         MOVE PROD-ID     TO STA-BEST-ID                         PS101270
013300         MOVE PROD-NAME   TO STA-BEST-NAME                       PS101280
013400         MOVE PROD-RATING TO STA-BEST-RATING                     PS101290
013500         MOVE PROD-ID     TO STA-LOWEST-ID                       PS101300
013600         MOVE PROD-NAME   TO STA-LOWEST-NAME                     PS101310
013700         MOVE PROD-RATING TO STA-LOWEST-RATING                   PS101320
013800     ELSE                                                        PS101330
013900         IF PROD-RATING > STA-BEST-RATING                        PS101340
014000             MOVE PROD-ID     TO STA-BEST-ID                     PS101350
014100             MOVE PROD-NAME   TO STA-BEST-NAME                   PS101360
014200             MOVE PROD-RATING TO STA-BEST-RATING                 PS101370
014300         END-IF                                                  PS101380
014400         IF PROD-RATING < STA-LOWEST-RATING                      PS101390
014500             MOVE PROD-ID     TO STA-LOWEST-ID                   PS101400
014600             MOVE PROD-NAME   TO STA-LOWEST-NAME                 PS101410
014700             MOVE PROD-RATING TO STA-LOWEST-RATING               PS101420
014800         END-IF                                                  PS101430
014900     END-IF                                                      PS101440
015000     COMPUTE STA-RATING-SUM = STA-RATING-SUM + PROD-RATING       PS101450
015100     COMPUTE STA-RATING-AVG ROUNDED =                            PS101460
015200         STA-RATING-SUM / STA-FOUND-COUNT                        PS101470
015300     COMPUTE STA-RATING-RANGE =                                  PS101480
015400         STA-BEST-RATING - STA-LOWEST-RATING                     PS101490
015500     IF PROD-RATING >= 4.5                                       PS101500
015600         ADD 1 TO STA-HIGHLY-RATED-COUNT                         PS101510
015700         MOVE 'Y' TO STA-PROD-HIGHLY-RATED-SW (STA-FOUND-COUNT)  PS101520
015800     ELSE                                                        PS101530
015900         MOVE 'N' TO STA-PROD-HIGHLY-RATED-SW (STA-FOUND-COUNT)  PS101540
016000     END-IF.                                                     PS101550
016100******************************************************************PS101560
016200*    300-ACCUM-SPEC-STATS -- RUNNING MOST-FEATURED PRODUCT (BY   *PS101570
016300*    SPEC COUNT) AND UNION OF SPEC KEYS SEEN ACROSS ALL PRODUCTS *PS101580
016400*    SO FAR (STA-ALL-SPEC-KEYS).  THE COMMON-KEY INTERSECTION    *PS101590
016500*    NEEDS THE FULL FOUND SET, SO PRDCMPR COMPUTES IT SEPARATELY *PS101600
016600*    AFTER THE LAST CALL (SEE 520-FIND-COMMON-SPECS THERE).      *PS101610
016700******************************************************************PS101620
016800 300-ACCUM-SPEC-STATS.                                           PS101630
016900     IF STA-FOUND-COUNT = 1                                      PS101640
017000         MOVE PROD-ID          TO STA-FEATURED-ID                PS101650
017100         MOVE PROD-NAME        TO STA-FEATURED-NAME              PS101660
017200         MOVE PROD-SPEC-COUNT  TO STA-FEATURED-COUNT             PS101670
017300     ELSE                                                        PS101680
017400         IF PROD-SPEC-COUNT > STA-FEATURED-COUNT                 PS101690
017500             MOVE PROD-ID          TO STA-FEATURED-ID            PS101700
017600             MOVE PROD-NAME        TO STA-FEATURED-NAME          PS101710
017700             MOVE PROD-SPEC-COUNT  TO STA-FEATURED-COUNT         PS101720
017800         END-IF                                                  PS101730
017900     END-IF                                                      PS101740
018000     SET WS-SPEC-IDX TO 1                                        PS101750
018100 300-UNION-NEXT-KEY.                                             PS101760
018200     IF WS-SPEC-IDX > PROD-SPEC-COUNT                            PS101770
018300         GO TO 300-ACCUM-SPEC-STATS-EXIT                         PS101780
018400     END-IF                                                      PS101790
018500     SET PRM-SPEC-IDX TO WS-SPEC-IDX                             PS101800
018600     PERFORM 310-ADD-KEY-TO-UNION THRU                           PS101810
018650         310-ADD-KEY-TO-UNION-EXIT                       PS101815
018700     SET WS-SPEC-IDX UP BY 1                                     PS101820
018800     GO TO 300-UNION-NEXT-KEY.                                   PS101830
018900 300-ACCUM-SPEC-STATS-EXIT.                                      PS101840
019000     EXIT.                                                       PS101850
019100******************************************************************PS101860
019200*    310-ADD-KEY-TO-UNION -- ADDS ONE SPEC KEY TO THE ALL-SPEC-  *PS101870
019300*    KEYS TABLE IF NOT ALREADY PRESENT.  TABLE IS CAPPED AT 500  *PS101880
019400*    ENTRIES (SEE PRDSTTW) -- AN OVERFLOW KEY IS SILENTLY        *PS101890
019500*    DROPPED FROM THE UNION RATHER THAN ABENDING THE RUN.        *PS101900
019600******************************************************************PS101910
019700 310-ADD-KEY-TO-UNION.                                           PS101920
019800     MOVE 'NO ' TO WS-DUP-FOUND-SW                               PS101930
019900     IF STA-ALL-SPEC-COUNT > 0                                   PS101940
020000         SET STA-ALLKEY-IDX TO 1                                 PS101950
020100         SEARCH STA-ALL-SPEC-KEYS                                PS101960
020200             AT END NEXT SENTENCE                                PS101970
020300             WHEN STA-ALL-SPEC-KEYS (STA-ALLKEY-IDX) =           PS101980
020400                     SPEC-KEY (PRM-SPEC-IDX)                     PS101990
020500                 MOVE 'YES' TO WS-DUP-FOUND-SW                   PS102000
020600         END-SEARCH                                              PS102010
020700     END-IF                                                      PS102020
020800     IF ID-ALREADY-SEEN                                          PS102030
020900         GO TO 310-ADD-KEY-TO-UNION-EXIT                         PS102040
021000     END-IF                                                      PS102050
021100     IF STA-ALL-SPEC-COUNT >= 500                                PS102060
021200         GO TO 310-ADD-KEY-TO-UNION-EXIT                         PS102070
021300     END-IF                                                      PS102080
021400     ADD 1 TO STA-ALL-SPEC-COUNT                                 PS102090
021500     SET STA-ALLKEY-IDX TO STA-ALL-SPEC-COUNT                    PS102100
021600     MOVE SPEC-KEY (PRM-SPEC-IDX)                                PS102110
021700         TO STA-ALL-SPEC-KEYS (STA-ALLKEY-IDX).                  PS102120
021800 310-ADD-KEY-TO-UNION-EXIT.                                      PS102130
021900     EXIT.                                                       PS102140
